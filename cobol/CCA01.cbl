000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCA01.
000300 AUTHOR.        J MARTINEZ RUIZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  1989-03-14.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*  CCA01 - PROCESO BATCH DE AUTORIZACION DE OPERACIONES CON     *
001000*  TARJETA DE CREDITO (LOTE DE "CONFIRMACION DE CREDITO").      *
001100*                                                                *
001200*  POR CADA SOLICITUD DE AUTORIZACION DEL FICHERO DE ENTRADA:   *
001300*    - LOCALIZA AL TITULAR EN EL MAESTRO DE TARJETAS,           *
001400*    - COMPRUEBA EL CREDITO DISPONIBLE,                         *
001500*    - PASA LA SOLICITUD POR EL CRIBADO DE FRAUDE (CCA02),      *
001600*    - SI TODO ES CORRECTO, GENERA UN IDENTIFICADOR Y UN        *
001700*      CODIGO DE AUTORIZACION (CCA03) Y EMITE LA TRANSACCION,   *
001800*    - ACTUALIZA EL SALDO DISPUESTO DEL TITULAR.                *
001900*  LAS SOLICITUDES RECHAZADAS (POR LIMITE O POR FRAUDE) SE      *
002000*  ESCRIBEN EN EL FICHERO DE INCIDENCIAS Y NO GENERAN           *
002100*  TRANSACCION.                                                 *
002200*                                                                *
002300*  NOTA DE DISEÑO: EL SISTEMA DE ORIGEN NO CONSULTA REALMENTE   *
002400*  EL MAESTRO DE TITULARES PARA VALIDAR LA SOLICITUD: DEVUELVE  *
002500*  SIEMPRE UN TITULAR FICTICIO ACTIVO CON LIMITE 500.000,00 Y   *
002600*  SALDO DISPUESTO 100.000,00, SEA CUAL SEA EL NUMERO DE        *
002700*  TARJETA RECIBIDO.  AQUI SE MANTIENE ESE MISMO COMPORTAMIENTO *
002800*  EN 0400-LOCALIZAR-TITULAR: SI EL TITULAR NO APARECE EN LA    *
002900*  TABLA CARGADA DESDE EL MAESTRO SE CONSTRUYE UNO FICTICIO CON *
003000*  ESOS MISMOS VALORES EN LUGAR DE RECHAZAR LA SOLICITUD.       *
003100*  NO ES UN OLVIDO: ES FIEL AL PROCESO QUE SUSTITUYE.            *
003200*****************************************************************
003300*  HISTORIAL DE MODIFICACIONES                                 *
003400*****************************************************************
003500* 1989-03-14 JMR 890314  VERSION INICIAL DEL LOTE DE            *
003600*                        CONFIRMACION DE CREDITO.                *
003700* 1989-03-28 JMR 890328  SE INCORPORA LA LLAMADA A CCA02 PARA EL *
003800*                        CRIBADO DE FRAUDE (ANTES EL LOTE SOLO   *
003900*                        COMPROBABA EL LIMITE).                  *
004000* 1989-04-10 JMR 890410  SE INCORPORA LA LLAMADA A CCA03 PARA    *
004100*                        GENERAR IDENTIFICADOR Y CODIGO DE       *
004200*                        AUTORIZACION EN LUGAR DE DEJARLOS A     *
004300*                        BLANCOS.                                *
004400* 1990-02-19 PGI 900219  EL MAESTRO DE TITULARES SE CARGA AHORA  *
004500*                        ENTERO EN TABLA (MBR-TABLE) AL ARRANQUE *
004600*                        Y SE GRABA DE UNA VEZ AL FINAL; EL HOST *
004700*                        NO DISPONE DE ACCESO INDEXADO PARA ESTE *
004800*                        FICHERO.                                *
004900* 1993-08-05 CDG 930805  CORREGIDO: UNA SOLICITUD CON IMPORTE    *
005000*                        EXACTAMENTE IGUAL AL CREDITO DISPONIBLE *
005100*                        SE RECHAZABA POR ERROR; LA COMPARACION  *
005200*                        DEBE SER ESTRICTA (SOLO SE RECHAZA SI   *
005300*                        EL DISPONIBLE ES MENOR, NO IGUAL).      *
005400* 1996-04-22 MGR 960422  SE AÑADEN LOS TOTALES DE CONTROL DE FIN *
005500*                        DE LOTE (APROBADAS, RECHAZADAS POR      *
005600*                        LIMITE, RECHAZADAS POR FRAUDE).         *
005700* 1998-12-03 MGR TK1998-211 REVISION EFECTO 2000: SE ANADE EL    *
005800*                        SELLO DE FECHA/HORA DE ARRANQUE CON     *
005900*                        CALCULO DE SIGLO A 4 CIFRAS, IGUAL QUE  *
006000*                        EN CCA03, PARA LOS TOTALES DE CIERRE.   *
006100* 2002-10-11 PGI TK2002-077 SE AUMENTA LA TABLA DE TITULARES DE  *
006200*                        0100 A 0200 POSICIONES POR CRECIMIENTO  *
006300*                        DE LA CARTERA.                          *
006310* 2003-05-14 CDG TK2003-033 EL CONTROL DE ERROR AL ABRIR LOS     *
006320*                        FICHEROS DE ENTRADA/SALIDA PASA A GO TO *
006330*                        SOBRE UN PARRAFO COMUN (0190-ERROR-     *
006340*                        APERTURA) QUE CIERRA LO QUE YA ESTUVIERA*
006350*                        ABIERTO, IGUAL QUE EN EL RESTO DE       *
006360*                        PROGRAMAS DEL DEPARTAMENTO.             *
006400*****************************************************************
006500
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. UNIZARBANK-HOST.
006900 OBJECT-COMPUTER. UNIZARBANK-HOST.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS ALFABETICO IS "A" THRU "Z"
007300     UPSI-0 IS CONMUTADOR-0.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     SELECT F-TITULARES    ASSIGN TO DISK
007800         ORGANIZATION IS SEQUENTIAL
007900         FILE STATUS IS FS-TITULARES.
008000
008100     SELECT F-SOLICITUDES  ASSIGN TO DISK
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS FS-SOLICITUDES.
008400
008500     SELECT F-TRANSACCIONES ASSIGN TO DISK
008600         ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS FS-TRANSACCIONES.
008800
008900     SELECT F-INCIDENCIAS  ASSIGN TO DISK
009000         ORGANIZATION IS SEQUENTIAL
009100         FILE STATUS IS FS-INCIDENCIAS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*****************************************************************
009600* MAESTRO DE TITULARES (TARJETAHABIENTES).  76 POSICIONES.      *
009700* SE ABRE EN I-O: SE LEE ENTERO AL ARRANQUE Y SE REGRABA ENTERO  *
009800* AL CIERRE CON LOS SALDOS ACTUALIZADOS (VER 0900-GRABAR-        *
009900* TITULARES).  NO HAY ACCESO INDEXADO EN ESTE HOST PARA ESTE     *
010000* FICHERO, DE AHI LA CARGA COMPLETA EN TABLA.                    *
010100*****************************************************************
010200 FD  F-TITULARES
010300     LABEL RECORD STANDARD
010400     VALUE OF FILE-ID IS "TITULARES.DAT".
010410*****************************************************************
010420* DESCRIPCION DE CAMPOS DEL REGISTRO DE TITULAR - SE DETALLA     *
010430* CAMPO A CAMPO PORQUE ES EL REGISTRO QUE VIAJA TAMBIEN DENTRO   *
010440* DE MBR-TABLA-ENTRADA EN WORKING-STORAGE Y CONVIENE TENER LA    *
010450* REFERENCIA CERCA DE LA FD.                                     *
010460*****************************************************************
010500 01  TITULAR-REG.
010510*> TIT-NUMERO ES LA CLAVE DE BUSQUEDA DEL TITULAR; NO HAY CAMPO DE
010520*> CONTROL, SE COMPARA TAL CUAL CON SOL-NUMERO-TITULAR EN 0400.
010600     05  TIT-NUMERO             PIC X(11).
010610*> TIT-NOMBRE NO SE UTILIZA EN NINGUN CALCULO NI FIGURA EN LAS
010620*> TRANSACCIONES DE SALIDA; SE CONSERVA POR SER PARTE DEL MAESTRO
010630*> ORIGINAL Y PORQUE SE REGRABA ENTERO EN 0960-GRABAR-UN-TITULAR.
010700     05  TIT-NOMBRE             PIC X(40).
010710*> TIT-ESTADO SOLO SE COPIA A LA TABLA; ESTE LOTE NO RECHAZA
010720*> SOLICITUDES POR ESTADO DEL TITULAR (A DIFERENCIA DE CCA09, QUE
010730*> SI COMPRUEBA EL ESTADO AL CARGAR EL MAESTRO DE PRUEBAS).
010800     05  TIT-ESTADO             PIC X(09).
010900         88  TIT-ACTIVO             VALUE "ACTIVE".
011000         88  TIT-PENDIENTE          VALUE "PENDING".
011100         88  TIT-SUSPENDIDO         VALUE "SUSPENDED".
011200         88  TIT-CERRADO            VALUE "CLOSED".
011210*> TIT-LIMITE-CREDITO Y TIT-SALDO-DISPUESTO SON LOS DOS UNICOS
011220*> CAMPOS QUE SE MODIFICAN DURANTE EL PROCESO (EN 0700-EMITIR-
011230*> TRANSACCION) Y LOS UNICOS QUE JUSTIFICAN LA REGRABACION COMPLETA
011240*> DEL MAESTRO AL CIERRE.
011300     05  TIT-LIMITE-CREDITO     PIC S9(9)V99 COMP-3.
011400     05  TIT-SALDO-DISPUESTO    PIC S9(9)V99 COMP-3.
011410*> RELLENO HASTA LOS 76 CARACTERES DE REGISTRO, POR SI EN EL
011420*> FUTURO SE AÑADIERA ALGUN CAMPO SIN RECOLOCAR EL FICHERO.
011500     05  FILLER                 PIC X(04).
011600
011700*****************************************************************
011800* SOLICITUDES DE AUTORIZACION.  FICHERO DE TEXTO (LINE           *
011900* SEQUENTIAL), UNA SOLICITUD POR LINEA, 82 POSICIONES DE DATOS   *
012000* MAS 1 DE RELLENO.  SE LEE EN ORDEN DE LLEGADA, SIN CLAVE.      *
012100*****************************************************************
012200 FD  F-SOLICITUDES
012300     LABEL RECORD STANDARD
012400     VALUE OF FILE-ID IS "SOLICITU.DAT".
012410*> SOL-IMPORTE LLEGA EN DISPLAY (NO COMP-3) PORQUE EL FICHERO ES
012420*> DE TEXTO; SE CONVIERTE A IMPORTE-SOLICITUD-C3 ANTES DE LLAMAR A
012430*> CCA02, CUYO LINKAGE ESPERA COMP-3 (VER 0460-CRIBAR-FRAUDE).
012500 01  SOLICITUD-REG.
012600     05  SOL-NUMERO-TITULAR     PIC X(11).
012700     05  SOL-IMPORTE            PIC S9(9)V99.
012710*> SOL-NOMBRE-COMERCIO NO INTERVIENE EN NINGUNA REGLA DE FRAUDE;
012720*> SOLO SE TRASLADA A LA TRANSACCION O A LA INCIDENCIA PARA
012730*> DEJAR CONSTANCIA DE DONDE SE INTENTO LA OPERACION.
012800     05  SOL-NOMBRE-COMERCIO    PIC X(40).
012810*> SOL-CATEGORIA-COMERCIO ES EL CAMPO QUE CCA02 COMPARA (EN
012820*> MAYUSCULAS, SIN ESPACIOS DE SOBRA) CONTRA LA LISTA DE
012830*> CATEGORIAS DE RIESGO.
012900     05  SOL-CATEGORIA-COMERCIO PIC X(20).
013000     05  FILLER                 PIC X(01).
013100
013200*****************************************************************
013300* TRANSACCIONES APROBADAS.  163 POSICIONES.  SE ESCRIBE UNA POR  *
013400* CADA SOLICITUD QUE SUPERA LIMITE DE CREDITO Y FRAUDE.          *
013500*****************************************************************
013600 FD  F-TRANSACCIONES
013700     LABEL RECORD STANDARD
013800     VALUE OF FILE-ID IS "TRANSACC.DAT".
013810*> TRX-ID-TRANSACCION Y TRX-CODIGO-AUTORIZ LOS DEVUELVE CCA03;
013820*> ESTE PROGRAMA NO LOS CALCULA, SOLO LOS TRASLADA AL REGISTRO.
013900 01  TRANSACCION-REG.
014000     05  TRX-ID-TRANSACCION     PIC X(20).
014100     05  TRX-NUMERO-TITULAR     PIC X(11).
014110*> TRX-TIPO QUEDA FIJO A "AUTH" - ESTE LOTE SOLO EMITE
014120*> AUTORIZACIONES, NUNCA ANULACIONES NI DEVOLUCIONES.
014200     05  TRX-TIPO               PIC X(11).
014300     05  TRX-IMPORTE            PIC S9(9)V99 COMP-3.
014310*> TRX-MONEDA QUEDA FIJA A "JPY" EN TODAS LAS TRANSACCIONES DE
014320*> ESTE LOTE (VER SPEC DE ORIGEN DEL SISTEMA); NO HAY CONVERSION
014330*> DE DIVISA EN NINGUN PUNTO DEL PROCESO.
014400     05  TRX-MONEDA             PIC X(03).
014500     05  TRX-NOMBRE-COMERCIO    PIC X(40).
014600     05  TRX-CATEGORIA-COMERCIO PIC X(20).
014700     05  TRX-CODIGO-AUTORIZ     PIC 9(06).
014710*> TRX-ESTADO QUEDA FIJO A "APPROVED"; LAS RECHAZADAS NO LLEGAN
014720*> A ESCRIBIRSE EN ESTE FICHERO, VAN A F-INCIDENCIAS.
014800     05  TRX-ESTADO             PIC X(10).
014900     05  FILLER                 PIC X(36).
015000
015100*****************************************************************
015200* INCIDENCIAS (SOLICITUDES RECHAZADAS).  101 POSICIONES DE DATOS *
015300* MAS 1 DE RELLENO.  SE ESCRIBE UNA POR CADA RECHAZO, SEA POR    *
015400* LIMITE DE CREDITO O POR FRAUDE.                                *
015500*****************************************************************
015600 FD  F-INCIDENCIAS
015700     LABEL RECORD STANDARD
015800     VALUE OF FILE-ID IS "INCIDENC.DAT".
015900 01  INCIDENCIA-REG.
016000     05  INC-NUMERO-TITULAR     PIC X(11).
016010*> INC-CODIGO-MOTIVO SOLO TOMA DOS VALORES EN ESTE LOTE:
016020*> "CREDLIMIT" (RECHAZO POR LIMITE) O "FRAUD" (RECHAZO POR
016030*> CRIBADO DE FRAUDE) - VER 0600-EMITIR-INCIDENCIA.
016100     05  INC-CODIGO-MOTIVO      PIC X(10).
016110*> INC-MENSAJE LLEVA UN TEXTO FIJO PARA EL RECHAZO POR LIMITE Y EL
016120*> TEXTO DE ALERTA DEVUELTO POR CCA02 PARA EL RECHAZO POR FRAUDE.
016200     05  INC-MENSAJE            PIC X(80).
016300     05  FILLER                 PIC X(01).
016400
016500 WORKING-STORAGE SECTION.
016600
016610*****************************************************************
016620* CAMPOS DE ESTADO DE FICHERO - SE COMPRUEBAN TRAS CADA OPEN Y SE *
016630* MUESTRAN EN 0190-ERROR-APERTURA SI ALGUNO FALLA AL ARRANQUE.    *
016640* VAN SUELTOS EN 77, SIN COPYBOOK, IGUAL QUE EN EL RESTO DE       *
016650* PROGRAMAS DEL DEPARTAMENTO.                                     *
016660*****************************************************************
016700 77  FS-TITULARES           PIC X(02) VALUE SPACES.
016800 77  FS-SOLICITUDES         PIC X(02) VALUE SPACES.
016900 77  FS-TRANSACCIONES       PIC X(02) VALUE SPACES.
017000 77  FS-INCIDENCIAS         PIC X(02) VALUE SPACES.
017100
017110*> INDICADORES DE FIN DE FICHERO; SE PONEN A "S" EN EL AT END DE
017120*> LA LECTURA CORRESPONDIENTE Y GOBIERNAN LOS PERFORM ... UNTIL
017130*> DE 0000-PROCESO-PRINCIPAL Y DE 0100-INICIO.
017200 77  FIN-TITULARES       PIC X(01) VALUE "N".
017300     88  NO-HAY-MAS-TITULARES     VALUE "S".
017400 77  FIN-SOLICITUDES     PIC X(01) VALUE "N".
017500     88  NO-HAY-MAS-SOLICITUDES   VALUE "S".
017600
017700*> TABLA DE TITULARES CARGADA EN MEMORIA AL ARRANQUE (VER NOTA   PGI9002
017800*> 1990-02-19: NO HAY ACCESO INDEXADO EN ESTE HOST).  EL LIMITE  PGI0210
017900*> SE AMPLIO DE 0100 A 0200 EN 2002 (VER MODIFICACION 2002-10-11).
018000 01  MBR-TABLA-AREA.
018100     05  MBR-TABLA-ENTRADA OCCURS 0200 TIMES
018200                           INDEXED BY MBR-IDX.
018300         10  MBR-TBL-NUMERO         PIC X(11).
018400*> REDEFINICION 1: SEPARA EL NUMERO DE TITULAR EN PREFIJO DE     CDG9309
018500*> CLASE ("M") Y SERIE NUMERICA, PARA FUTUROS CONTROLES DE        CDG9309
018600*> RANGO QUE NO LLEGO A NECESITAR ESTE LOTE.                      CDG9309
018700         10  MBR-TBL-NUMERO-R REDEFINES MBR-TBL-NUMERO.
018800             15  MBR-TBL-PREFIJO    PIC X(01).
018900             15  MBR-TBL-SERIE      PIC 9(10).
019000         10  MBR-TBL-ESTADO         PIC X(09).
019100         10  MBR-TBL-LIMITE         PIC S9(9)V99 COMP-3.
019200         10  MBR-TBL-SALDO          PIC S9(9)V99 COMP-3.
019210         10  FILLER                 PIC X(04).
019300 77  TOTAL-TITULARES     PIC 9(04) COMP VALUE ZERO.
019310*> SE DECLARA COMP, IGUAL QUE TODOS LOS CONTADORES Y SUBINDICES
019320*> DE ESTE PROGRAMA, PORQUE SE USA COMO LIMITE DE UN PERFORM
019330*> ... TIMES Y COMO VALOR DE UN SET A UN INDICE (MBR-IDX).
019400 77  TITULAR-ENCONTRADO  PIC X(01) VALUE "N".
019500     88  TITULAR-ENCONTRADO-SI    VALUE "S".
019600
019700*> NUMERO DE SECUENCIA DE LA SOLICITUD DENTRO DEL LOTE; SE PASA A
019800*> CCA03 PARA QUE EL SUFIJO DEL IDENTIFICADOR NO SE REPITA.
019900 77  NUMERO-SECUENCIA    PIC 9(06) COMP VALUE ZERO.
020000
020100*> CAMPOS DE TRABAJO PARA EL CONTROL DE CREDITO DISPONIBLE.
020200 77  CREDITO-DISPONIBLE  PIC S9(9)V99 COMP-3.
020210*> COPIA EN COMP-3 DEL IMPORTE DE LA SOLICITUD (QUE LLEGA EN      CDG9406
020220*> DISPLAY PORQUE EL FICHERO DE SOLICITUDES ES DE TEXTO), PARA    CDG9406
020230*> PASARLO A CCA02 CON LA MISMA USAGE QUE ESPERA SU LINKAGE.       CDG9406
020240 77  IMPORTE-SOLICITUD-C3 PIC S9(9)V99 COMP-3.
020300 77  DECISION            PIC X(01).
020400     88  DECISION-APROBADA      VALUE "A".
020500     88  DECISION-LIMITE        VALUE "L".
020600     88  DECISION-FRAUDE        VALUE "F".
020700
020800*> PARAMETROS DE LLAMADA A CCA02 (CRIBADO DE FRAUDE).
020900 77  INDICADOR-FRAUDE    PIC X(01).
021000     88  FRAUDE-DETECTADO-SI     VALUE "Y".
021100 01  MENSAJE-ALERTA      PIC X(80).
021200
021300*> PARAMETROS DE LLAMADA A CCA03 (IDENTIFICADOR Y CODIGO).
021400 01  ID-TRANSACCION      PIC X(20).
021500 77  CODIGO-AUTORIZ      PIC 9(06).
021600
021700*> SELLO DE FECHA/HORA DE ARRANQUE, PARA LA CABECERA DE LOS       MGR9812
021800*> TOTALES DE CIERRE.  VENTANA DE SIGLO 50/50 IGUAL QUE EN CCA03. MGR9812
021900 01  FECHA-ARRANQUE-AAMMDD.
022000     05  FA-ANO-2         PIC 9(02).
022100     05  FA-MES           PIC 9(02).
022200     05  FA-DIA           PIC 9(02).
022300*> REDEFINICION 2: LA FECHA DE ARRANQUE COMO NUMERO UNICO, PARA
022400*> LOS MENSAJES DE CIERRE.
022500 01  FECHA-ARRANQUE-NUM REDEFINES FECHA-ARRANQUE-AAMMDD
022600                                                   PIC 9(06).
022700 77  ANO-ARRANQUE-4      PIC 9(04) COMP.
022800
022900*> TOTALES DE CONTROL DE FIN DE LOTE (VER MODIFICACION 1996-04-22).
023000 01  TOTALES-LOTE.
023100     05  TOT-APROBADAS-N     PIC 9(07) COMP VALUE ZERO.
023200     05  TOT-APROBADAS-IMP   PIC S9(9)V99 COMP-3 VALUE ZERO.
023300     05  TOT-LIMITE-N        PIC 9(07) COMP VALUE ZERO.
023400     05  TOT-LIMITE-IMP      PIC S9(9)V99 COMP-3 VALUE ZERO.
023500     05  TOT-FRAUDE-N        PIC 9(07) COMP VALUE ZERO.
023600     05  TOT-FRAUDE-IMP      PIC S9(9)V99 COMP-3 VALUE ZERO.
023650     05  FILLER                 PIC X(02).
023700
023800*> LINEA DE IMPRESION DE LOS TOTALES, PARA QUE SALGAN CON UN
023900*> FORMATO LEGIBLE EN EL LISTADO DE SALIDA (SYSOUT).
024000 01  LINEA-TOTALES.
024100     05  LT-ETIQUETA      PIC X(30).
024200     05  LT-CANTIDAD      PIC ZZZ,ZZ9.
024300     05  FILLER              PIC X(04) VALUE SPACES.
024400     05  LT-IMPORTE       PIC Z,ZZZ,ZZ9.99.
024500*> REDEFINICION 3: LA LINEA DE TOTALES VISTA COMO UN UNICO BLOQUE
024600*> DE 80 CARACTERES, PARA PODER LIMPIARLA DE UNA VEZ CON SPACES.
024700 01  LINEA-TOTALES-BLOQUE REDEFINES LINEA-TOTALES
024800                                                   PIC X(53).
024900
025000 77  CONMUTADOR-0        PIC X(01).
025100
025200 PROCEDURE DIVISION.
025210*****************************************************************
025220* ESTRUCTURA GENERAL DEL LOTE: ARRANQUE (ABRE FICHEROS Y CARGA   *
025230* EL MAESTRO EN TABLA), LECTURA ANTICIPADA DE LA PRIMERA         *
025240* SOLICITUD, BUCLE DE TRATAMIENTO HASTA AGOTAR EL FICHERO DE     *
025250* SOLICITUDES, Y CIERRE (REGRABA EL MAESTRO Y SACA LOS TOTALES). *
025260* ES EL MISMO ESQUEMA DE "LEER ANTES DEL BUCLE" QUE USAN EL      *
025270* RESTO DE LOTES DE ESTE DEPARTAMENTO.                           *
025280*****************************************************************
025300
025400 0000-PROCESO-PRINCIPAL.
025500     PERFORM 0100-INICIO           THRU 0100-EXIT.
025600     PERFORM 0300-LEER-SOLICITUD   THRU 0300-EXIT.
025700     PERFORM 0500-TRATAR-SOLICITUD THRU 0500-EXIT
025800             UNTIL NO-HAY-MAS-SOLICITUDES.
025900     PERFORM 0900-CIERRE           THRU 0900-EXIT.
026000     STOP RUN.
026100
026200*****************************************************************
026300* APERTURA DE FICHEROS, CARGA DEL MAESTRO DE TITULARES EN TABLA  *
026400* Y SELLO DE FECHA DE ARRANQUE.                                  *
026500*****************************************************************
026600 0100-INICIO.
026610*> F-TITULARES SE ABRE EN I-O (NO EN INPUT) PORQUE SE VUELVE A
026620*> DEJAR ABIERTO IMPLICITAMENTE COMO OUTPUT EN 0950-GRABAR-
026630*> TITULARES; AQUI SOLO SE LEE, PERO EL MODO I-O EVITA TENER QUE
026640*> DOCUMENTAR UN CIERRE Y REAPERTURA INTERMEDIOS.
026700     OPEN I-O   F-TITULARES.
026800     IF FS-TITULARES NOT = "00"
026900         GO TO 0190-ERROR-APERTURA.
027000
027100     OPEN INPUT F-SOLICITUDES.
027200     IF FS-SOLICITUDES NOT = "00"
027300         GO TO 0190-ERROR-APERTURA.
027400
027500     OPEN OUTPUT F-TRANSACCIONES.
027510     IF FS-TRANSACCIONES NOT = "00"
027520         GO TO 0190-ERROR-APERTURA.
027530
027540     OPEN OUTPUT F-INCIDENCIAS.
027550     IF FS-INCIDENCIAS NOT = "00"
027560         GO TO 0190-ERROR-APERTURA.
028100
028110*> EL SELLO DE FECHA SOLO SE USA PARA LA CABECERA DEL LISTADO DE
028120*> TOTALES (0970-IMPRIMIR-TOTALES); NO INTERVIENE EN NINGUNA
028130*> REGLA DE NEGOCIO DEL LOTE.
028200     ACCEPT FECHA-ARRANQUE-AAMMDD FROM DATE.
028300     IF FA-ANO-2 < 50
028400         COMPUTE ANO-ARRANQUE-4 = 2000 + FA-ANO-2
028500     ELSE
028600         COMPUTE ANO-ARRANQUE-4 = 1900 + FA-ANO-2
028700     END-IF.
028800
028900     PERFORM 0150-CARGAR-TITULARES THRU 0150-EXIT
029000             UNTIL NO-HAY-MAS-TITULARES.
029100     CLOSE F-TITULARES.
029200 0100-EXIT.
029300     EXIT.
029400
029410*****************************************************************
029420* PARRAFO COMUN DE ERROR DE APERTURA: SE LLEGA POR GO TO DESDE   *
029430* 0100-INICIO.  SE CIERRA TODO LO QUE PUDIERA ESTAR ABIERTO Y SE *
029440* DETIENE EL PROCESO, IGUAL QUE EN EL RESTO DE PROGRAMAS DEL     *      CDG0305
029450* DEPARTAMENTO.                                                  *
029460*****************************************************************
029470 0190-ERROR-APERTURA.
029480     DISPLAY "CCA01 - ERROR AL ABRIR UN FICHERO DEL LOTE".
029490     DISPLAY "FS-TITULARES    : " FS-TITULARES.
029500     DISPLAY "FS-SOLICITUDES  : " FS-SOLICITUDES.
029510     DISPLAY "FS-TRANSACCIONES: " FS-TRANSACCIONES.
029520     DISPLAY "FS-INCIDENCIAS  : " FS-INCIDENCIAS.
029530     CLOSE F-TITULARES.
029540     CLOSE F-SOLICITUDES.
029550     CLOSE F-TRANSACCIONES.
029560     CLOSE F-INCIDENCIAS.
029570     STOP RUN.
029580
029680*****************************************************************
029780* CARGA SECUENCIAL DEL MAESTRO DE TITULARES EN MBR-TABLA-AREA.   *
029880*****************************************************************
029980 0150-CARGAR-TITULARES.
029990*> SE COPIAN SOLO LOS CUATRO CAMPOS QUE EL PROCESO NECESITA EN
029991*> MEMORIA (NUMERO, ESTADO, LIMITE, SALDO); TIT-NOMBRE NO SE
029992*> TRASLADA A LA TABLA PORQUE NO SE UTILIZA EN NINGUN CALCULO.
030080     READ F-TITULARES
030180         AT END
030280             MOVE "S" TO FIN-TITULARES
030380     NOT AT END
030480             ADD 1 TO TOTAL-TITULARES
030580             SET MBR-IDX TO TOTAL-TITULARES
030680             MOVE TIT-NUMERO          TO MBR-TBL-NUMERO(MBR-IDX)
030780             MOVE TIT-ESTADO          TO MBR-TBL-ESTADO(MBR-IDX)
030880             MOVE TIT-LIMITE-CREDITO  TO MBR-TBL-LIMITE(MBR-IDX)
030980             MOVE TIT-SALDO-DISPUESTO TO MBR-TBL-SALDO(MBR-IDX)
031080     END-READ.
031180 0150-EXIT.
031280     EXIT.
031380
031480*****************************************************************
031580* LECTURA DE LA SIGUIENTE SOLICITUD DE AUTORIZACION.             *
031680*****************************************************************
031780 0300-LEER-SOLICITUD.
031790*> NUMERO-SECUENCIA SE INCREMENTA AQUI, NO EN 0500-TRATAR-
031791*> SOLICITUD, PARA QUE CADA SOLICITUD LEIDA TENGA SU PROPIO
031792*> NUMERO DE ORDEN AUNQUE LA SOLICITUD ACABE RECHAZADA.
031880     READ F-SOLICITUDES
031980         AT END
032080             MOVE "S" TO FIN-SOLICITUDES
032180         NOT AT END
032280             ADD 1 TO NUMERO-SECUENCIA
032380     END-READ.
032480 0300-EXIT.
032580     EXIT.
032680
032780*****************************************************************
032880* TRATAMIENTO COMPLETO DE UNA SOLICITUD: LOCALIZAR TITULAR,      *
032980* COMPROBAR LIMITE, CRIBAR FRAUDE, EMITIR TRANSACCION O          *
033080* INCIDENCIA, Y LEER LA SIGUIENTE.                               *
033180*****************************************************************
033280 0500-TRATAR-SOLICITUD.
033290*> DECISION ARRANCA SIEMPRE EN "A" (APROBADA) Y SOLO SE DEGRADA A
033291*> "L" O "F"; NUNCA VUELVE A "A" UNA VEZ RECHAZADA, DE AHI QUE
033292*> 0460-CRIBAR-FRAUDE SOLO SE EJECUTE SI SIGUE APROBADA TRAS EL
033293*> CONTROL DE LIMITE.
033380     MOVE "A" TO DECISION.
033480     PERFORM 0400-LOCALIZAR-TITULAR  THRU 0400-EXIT.
033580     PERFORM 0450-COMPROBAR-LIMITE   THRU 0450-EXIT.
033590*> EL CRIBADO DE FRAUDE SOLO TIENE SENTIDO SI LA SOLICITUD NO HA
033591*> SIDO YA RECHAZADA POR LIMITE - NO SE GASTA UNA LLAMADA A CCA02
033592*> EN UNA SOLICITUD QUE YA VA A INCIDENCIAS.
033680
033780     IF DECISION-APROBADA
033880         PERFORM 0460-CRIBAR-FRAUDE  THRU 0460-EXIT
033980     END-IF.
034080
034180     IF DECISION-APROBADA
034280         PERFORM 0700-EMITIR-TRANSACCION THRU 0700-EXIT
034380     ELSE
034480         PERFORM 0600-EMITIR-INCIDENCIA  THRU 0600-EXIT
034580     END-IF.
034680
034690*> SE ENCADENA LA LECTURA DE LA SIGUIENTE SOLICITUD AL FINAL DE
034691*> ESTE PARRAFO PARA QUE EL PERFORM ... UNTIL DE 0000-PROCESO-
034692*> PRINCIPAL COMPRUEBE EL FIN DE FICHERO ANTES DE VOLVER A ENTRAR.
034780     PERFORM 0300-LEER-SOLICITUD THRU 0300-EXIT.
034880 0500-EXIT.
034980     EXIT.
035080
035180*****************************************************************
035280* LOCALIZACION DEL TITULAR EN LA TABLA CARGADA EN MEMORIA.  SI   *
035380* NO APARECE, SE CONSTRUYE UNO FICTICIO ACTIVO CON LIMITE        *
035480* 500.000,00 Y SALDO 100.000,00 - EL SISTEMA DE ORIGEN HACE LO   *
035580* MISMO (VER NOTA DE DISEÑO EN LA CABECERA DEL PROGRAMA).        *
035680*****************************************************************
035780 0400-LOCALIZAR-TITULAR.
035790*> SEARCH (NO SEARCH ALL) PORQUE LA TABLA NO ESTA ORDENADA POR
035791*> MBR-TBL-NUMERO; SE CARGA EN EL ORDEN DE LLEGADA DEL MAESTRO.
035880     MOVE "N" TO TITULAR-ENCONTRADO.
035980     SET MBR-IDX TO 1.
036080     SEARCH MBR-TABLA-ENTRADA
036180         AT END
036280             MOVE "N" TO TITULAR-ENCONTRADO
036380         WHEN MBR-TBL-NUMERO(MBR-IDX) = SOL-NUMERO-TITULAR
036480             MOVE "S" TO TITULAR-ENCONTRADO
036580     END-SEARCH.
036680
036690*> SI SE ENCUENTRA, CREDITO-DISPONIBLE SE CARGA AQUI CON EL LIMITE
036691*> BRUTO; EL DISPONIBLE REAL (LIMITE MENOS SALDO) SE RECALCULA EN
036692*> 0450-COMPROBAR-LIMITE, QUE ES QUIEN LO USA DE VERDAD.
036780     IF TITULAR-ENCONTRADO-SI
036880         MOVE MBR-TBL-LIMITE(MBR-IDX) TO CREDITO-DISPONIBLE
036980     ELSE
036990*> TITULAR NO ENCONTRADO: EN LUGAR DE RECHAZAR, SE AÑADE UNA
036991*> ENTRADA FICTICIA AL FINAL DE LA TABLA (MISMO COMPORTAMIENTO
036992*> QUE EL SISTEMA DE ORIGEN, VER NOTA DE DISEÑO DE CABECERA) PARA
036993*> QUE EL RESTO DEL PARRAFO SIGA TRABAJANDO SOBRE MBR-IDX.
037080         ADD 1 TO TOTAL-TITULARES
037180         SET MBR-IDX TO TOTAL-TITULARES
037280         MOVE SOL-NUMERO-TITULAR TO MBR-TBL-NUMERO(MBR-IDX)
037380         MOVE "ACTIVE"           TO MBR-TBL-ESTADO(MBR-IDX)
037480         MOVE 500000.00          TO MBR-TBL-LIMITE(MBR-IDX)
037580         MOVE 100000.00          TO MBR-TBL-SALDO(MBR-IDX)
037680     END-IF.
037780 0400-EXIT.
037880     EXIT.
037980
038080*****************************************************************
038180* CONTROL DE LIMITE DE CREDITO.  DISPONIBLE = LIMITE - SALDO.    *
038280* SE RECHAZA SOLO SI EL DISPONIBLE ES ESTRICTAMENTE MENOR QUE EL *
038380* IMPORTE SOLICITADO (VER CORRECCION 1993-08-05: UN EMPATE NO    *
038480* SE RECHAZA).                                                   *
038580*****************************************************************
038680 0450-COMPROBAR-LIMITE.
038780     COMPUTE CREDITO-DISPONIBLE =
038880             MBR-TBL-LIMITE(MBR-IDX) - MBR-TBL-SALDO(MBR-IDX).
038980
039080     IF CREDITO-DISPONIBLE < SOL-IMPORTE
039180         MOVE "L" TO DECISION
039280     END-IF.
039380 0450-EXIT.
039480     EXIT.
039580
039680*****************************************************************
039780* CRIBADO DE FRAUDE.  LLAMA A CCA02, QUE EVALUA LA REGLA DE      *
039880* IMPORTE ALTO Y LA REGLA DE COMERCIO DE RIESGO Y DEVUELVE UN    *
039980* INDICADOR Y EL TEXTO DE LAS ALERTAS DISPARADAS.                *
040080*****************************************************************
040180 0460-CRIBAR-FRAUDE.
040190*> SOL-CATEGORIA-COMERCIO SE PASA TAL CUAL, CON SUS POSIBLES
040191*> ESPACIOS DE SOBRA Y MINUSCULAS; ES CCA02 QUIEN LA NORMALIZA
040192*> ANTES DE COMPARARLA CONTRA LA LISTA DE CATEGORIAS DE RIESGO.
040280     MOVE SOL-IMPORTE TO IMPORTE-SOLICITUD-C3.
040380     CALL "CCA02" USING IMPORTE-SOLICITUD-C3
040480                        SOL-CATEGORIA-COMERCIO
040580                        INDICADOR-FRAUDE
040680                        MENSAJE-ALERTA.
040780     IF FRAUDE-DETECTADO-SI
040880         MOVE "F" TO DECISION
040980     END-IF.
041080 0460-EXIT.
041180     EXIT.
041280
041380*****************************************************************
041480* EMISION DE LA TRANSACCION APROBADA.  SE LLAMA A CCA03 PARA EL  *
041580* IDENTIFICADOR Y EL CODIGO DE AUTORIZACION, SE GRABA EL         *
041680* REGISTRO Y SE ACTUALIZA EL SALDO DISPUESTO DEL TITULAR EN LA   *
041780* TABLA (SE REGRABA EN EL MAESTRO AL CIERRE, VER 0900-CIERRE).   *
041880*****************************************************************
041980 0700-EMITIR-TRANSACCION.
041990*> NUMERO-SECUENCIA (EL ORDEN DE LA SOLICITUD DENTRO DEL LOTE) ES
041991*> LO UNICO QUE CCA03 NECESITA PARA GARANTIZAR QUE EL SUFIJO DEL
041992*> IDENTIFICADOR NO SE REPITE DENTRO DE LA MISMA EJECUCION.
042080     CALL "CCA03" USING NUMERO-SECUENCIA
042180                        ID-TRANSACCION
042280                        CODIGO-AUTORIZ.
042380
042480     MOVE SPACES              TO TRANSACCION-REG.
042580     MOVE ID-TRANSACCION      TO TRX-ID-TRANSACCION.
042680     MOVE SOL-NUMERO-TITULAR  TO TRX-NUMERO-TITULAR.
042780     MOVE "AUTH"              TO TRX-TIPO.
042880     MOVE SOL-IMPORTE         TO TRX-IMPORTE.
042980     MOVE "JPY"               TO TRX-MONEDA.
043080     MOVE SOL-NOMBRE-COMERCIO TO TRX-NOMBRE-COMERCIO.
043180     MOVE SOL-CATEGORIA-COMERCIO TO TRX-CATEGORIA-COMERCIO.
043280     MOVE CODIGO-AUTORIZ      TO TRX-CODIGO-AUTORIZ.
043380     MOVE "APPROVED"          TO TRX-ESTADO.
043480     WRITE TRANSACCION-REG.
043580
043610*> EL SALDO SE ACTUALIZA SOLO EN LA TABLA EN MEMORIA; NO SE
043620*> REGRABA EN EL MAESTRO HASTA EL CIERRE DEL LOTE (0900-CIERRE),
043630*> PARA NO ABRIR Y CERRAR F-TITULARES UNA VEZ POR SOLICITUD.
043680     ADD SOL-IMPORTE TO MBR-TBL-SALDO(MBR-IDX).
043780
043880     ADD 1            TO TOT-APROBADAS-N.
043980     ADD SOL-IMPORTE  TO TOT-APROBADAS-IMP.
044080 0700-EXIT.
044180     EXIT.
044280
044380*****************************************************************
044480* EMISION DE LA INCIDENCIA (SOLICITUD RECHAZADA), POR LIMITE DE  *
044580* CREDITO O POR FRAUDE.                                          *
044680*****************************************************************
044780 0600-EMITIR-INCIDENCIA.
044790*> DECISION SOLO PUEDE VALER "L" O "F" AL LLEGAR AQUI (NUNCA "A",
044791*> VER 0500-TRATAR-SOLICITUD), ASI QUE EL ELSE DE MAS ABAJO CUBRE
044792*> SIEMPRE EL CASO DE FRAUDE SIN NECESIDAD DE PROBAR DECISION-
044793*> FRAUDE DE FORMA EXPLICITA.
044880     MOVE SPACES             TO INCIDENCIA-REG.
044980     MOVE SOL-NUMERO-TITULAR TO INC-NUMERO-TITULAR.
045080
045180     IF DECISION-LIMITE
045280         MOVE "CREDLIMIT"            TO INC-CODIGO-MOTIVO
045380         MOVE "CREDITO DISPONIBLE INSUFICIENTE PARA EL IMPORTE"
045480             TO INC-MENSAJE
045580         ADD 1           TO TOT-LIMITE-N
045680         ADD SOL-IMPORTE TO TOT-LIMITE-IMP
045780     ELSE
045880         MOVE "FRAUD"            TO INC-CODIGO-MOTIVO
045980         MOVE MENSAJE-ALERTA  TO INC-MENSAJE
046080         ADD 1           TO TOT-FRAUDE-N
046180         ADD SOL-IMPORTE TO TOT-FRAUDE-IMP
046280     END-IF.
046380
046480     WRITE INCIDENCIA-REG.
046580 0600-EXIT.
046680     EXIT.
046780
046880*****************************************************************
046980* CIERRE: SE REGRABA EL MAESTRO DE TITULARES ENTERO CON LOS      *
047080* SALDOS ACTUALIZADOS Y SE IMPRIMEN LOS TOTALES DE CONTROL.      *
047180*****************************************************************
047280 0900-CIERRE.
047290*> LOS TRES FICHEROS DE MOVIMIENTO SE CIERRAN PRIMERO PARA QUE
047291*> QUEDEN COMPLETOS EN DISCO ANTES DE TOCAR EL MAESTRO; EL ORDEN
047292*> DE CIERRE ENTRE ELLOS ES INDIFERENTE, NO HAY DEPENDENCIA.
047380     CLOSE F-SOLICITUDES.
047480     CLOSE F-TRANSACCIONES.
047580     CLOSE F-INCIDENCIAS.
047680     PERFORM 0950-GRABAR-TITULARES THRU 0950-EXIT.
047780     PERFORM 0970-IMPRIMIR-TOTALES THRU 0970-EXIT.
047880 0900-EXIT.
047980     EXIT.
048080
048180*****************************************************************
048280* REGRABACION COMPLETA DEL MAESTRO (VER NOTA 1990-02-19: ESTE    *
048380* HOST NO TIENE ACCESO INDEXADO PARA ESTE FICHERO).              *
048480*****************************************************************
048580 0950-GRABAR-TITULARES.
048590*> OPEN OUTPUT TRUNCA EL FICHERO Y LO REESCRIBE ENTERO; ES EL
048591*> MISMO PATRON DE REGRABACION COMPLETA QUE EXIGE LA FALTA DE
048592*> ACCESO INDEXADO EN ESTE HOST (VER MODIFICACION 1990-02-19).
048680     OPEN OUTPUT F-TITULARES.
048780     SET MBR-IDX TO 1.
048790*> TOTAL-TITULARES YA INCLUYE LAS ENTRADAS FICTICIAS QUE PUEDA
048791*> HABER AÑADIDO 0400-LOCALIZAR-TITULAR, ASI QUE TAMBIEN ELLAS SE
048792*> REGRABAN EN EL MAESTRO.
048880     PERFORM 0960-GRABAR-UN-TITULAR THRU 0960-EXIT
048980             TOTAL-TITULARES TIMES.
049080     CLOSE F-TITULARES.
049180 0950-EXIT.
049280     EXIT.
049380
049480 0960-GRABAR-UN-TITULAR.
049490*> TIT-NOMBRE NO SE REGRABA A PARTIR DE LA TABLA PORQUE NUNCA SE
049491*> CARGO EN ELLA (VER 0150-CARGAR-TITULARES); QUEDA A SPACES EN
049492*> LOS TITULARES QUE ENTRARON COMO FICTICIOS DESDE 0400, Y SE
049493*> PIERDE EN LOS DEMAS - ES UNA LIMITACION CONOCIDA DEL LOTE.
049580     MOVE SPACES                   TO TITULAR-REG.
049680     MOVE MBR-TBL-NUMERO(MBR-IDX)  TO TIT-NUMERO.
049780     MOVE MBR-TBL-ESTADO(MBR-IDX)  TO TIT-ESTADO.
049880     MOVE MBR-TBL-LIMITE(MBR-IDX)  TO TIT-LIMITE-CREDITO.
049980     MOVE MBR-TBL-SALDO(MBR-IDX)   TO TIT-SALDO-DISPUESTO.
050080     WRITE TITULAR-REG.
050180     SET MBR-IDX UP BY 1.
050280 0960-EXIT.
050380     EXIT.
050480
050580*****************************************************************
050680* IMPRESION DE LOS TOTALES DE CONTROL DE FIN DE LOTE (VER        *
050780* MODIFICACION 1996-04-22).  NO ES UN LISTADO COLUMNAR, SOLO EL  *
050880* RESUMEN DE CIERRE DEL LOTE.                                    *
050980*****************************************************************
051080 0970-IMPRIMIR-TOTALES.
051090*> SE USA DISPLAY Y NO UN VERDADERO LISTADO IMPRESO (NO HAY FD DE
051091*> SALIDA PARA ESTOS TOTALES); EL RESUMEN SALE POR SYSOUT, DETRAS
051092*> DE LOS POSIBLES MENSAJES DE ERROR DE APERTURA SI LOS HUBIERA.
051180     DISPLAY " ".
051280     DISPLAY "CCA01 - TOTALES DE CIERRE DEL LOTE - "
051380         ANO-ARRANQUE-4 "-" FA-MES "-" FA-DIA.
051480
051490*> LINEA-TOTALES-BLOQUE SE LIMPIA ANTES DE CADA LINEA PARA QUE NO
051491*> QUEDEN RESTOS DE LA CANTIDAD O EL IMPORTE DE LA LINEA ANTERIOR
051492*> EN LAS POSICIONES QUE EL SIGUIENTE MOVE NO LLEGUE A PISAR.
051580     MOVE SPACES TO LINEA-TOTALES-BLOQUE.
051680     MOVE "TRANSACCIONES APROBADAS......."  TO LT-ETIQUETA.
051780     MOVE TOT-APROBADAS-N                TO LT-CANTIDAD.
051880     MOVE TOT-APROBADAS-IMP              TO LT-IMPORTE.
051980     DISPLAY LINEA-TOTALES.
052080
052180     MOVE SPACES TO LINEA-TOTALES-BLOQUE.
052280     MOVE "RECHAZADAS POR LIMITE DE CREDITO" TO LT-ETIQUETA.
052380     MOVE TOT-LIMITE-N                    TO LT-CANTIDAD.
052480     MOVE TOT-LIMITE-IMP                  TO LT-IMPORTE.
052580     DISPLAY LINEA-TOTALES.
052680
052780     MOVE SPACES TO LINEA-TOTALES-BLOQUE.
052880     MOVE "RECHAZADAS POR FRAUDE.........."  TO LT-ETIQUETA.
052980     MOVE TOT-FRAUDE-N                    TO LT-CANTIDAD.
053080     MOVE TOT-FRAUDE-IMP                  TO LT-IMPORTE.
053180     DISPLAY LINEA-TOTALES.
053280 0970-EXIT.
053380     EXIT.
