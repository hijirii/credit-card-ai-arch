000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCA02.
000300 AUTHOR.        A SANZ PEREZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  1989-03-20.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*  CCA02 - SUBRUTINA DE DETECCION DE FRAUDE EN AUTORIZACIONES   *
001000*  SE INVOCA UNA VEZ POR CADA SOLICITUD DESDE CCA01, DESPUES DE *
001100*  SUPERAR EL CONTROL DE LIMITE DE CREDITO.  DEVUELVE UN        *
001200*  INDICADOR DE FRAUDE Y EL TEXTO DE LAS ALERTAS DISPARADAS.    *
001300*****************************************************************
001400*  HISTORIAL DE MODIFICACIONES                                 *
001500*****************************************************************
001600* 1989-03-20 ASP 890320  VERSION INICIAL. REGLA DE IMPORTE ALTO *
001700*                        Y REGLA DE COMERCIO DE RIESGO.         *
001800* 1989-07-02 ASP 890702  SE AJUSTA EL UMBRAL DE IMPORTE ALTO A  *
001900*                        PETICION DE RIESGOS (ANTES 50000,00).  *
002000* 1990-11-14 PGI 901114  SE DOCUMENTA LA REGLA DE FRECUENCIA    *
002100*                        (ALTA REPETICION EN POCO TIEMPO); NO   *
002200*                        SE IMPLEMENTA POR FALTA DE HISTORICO   *
002300*                        DE MOVIMIENTOS EN ESTE LOTE.           *
002400* 1992-05-08 CDG 920508  CORREGIDO: LA COMPARACION DE COMERCIO  *
002500*                        DISTINGUIA MAYUSC/MINUSC Y NO DETECTA- *
002600*                        BA "Gambling" TAL CUAL LLEGABA DEL      *
002700*                        ORIGEN. SE ANADE CONVERSION A MAYUSC.  *
002800* 1994-02-17 CDG 940217  SE UNEN LOS TEXTOS DE VARIAS ALERTAS   *
002900*                        CON COMA CUANDO SALTAN LAS DOS REGLAS. *
003000* 1996-09-30 MGR 960930  REVISION GENERAL, SIN CAMBIOS DE       *
003100*                        COMPORTAMIENTO.                        *
003200* 1998-12-03 MGR TK1998-211 REVISION EFECTO 2000: EL MODULO NO  *
003300*                        MANEJA FECHAS, SE DEJA CONSTANCIA DE   *
003400*                        QUE NO REQUIERE CAMBIOS.                *
003500* 2001-06-19 PGI TK2001-045 SE DOCUMENTA EL DEFECTO CONOCIDO DE *
003600*                        LOS LITERALES DE COMERCIO DE RIESGO    *
003700*                        (LLEVAN UN ESPACIO DELANTE Y DETRAS);  *
003800*                        SE MANTIENE TAL CUAL POR COMPATIBILI-  *
003900*                        DAD CON EL SISTEMA DE ORIGEN.          *
004000*****************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. UNIZARBANK-HOST.
004500 OBJECT-COMPUTER. UNIZARBANK-HOST.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS ALFABETICO IS "A" THRU "Z"
004900     UPSI-0 IS CONMUTADOR-0.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005210*****************************************************************
005220* ESTA SUBRUTINA NO ABRE NINGUN FICHERO Y NO MANEJA FECHAS - TODA *
005230* SU AREA DE TRABAJO SON CAMPOS SUELTOS Y TABLAS PEQUEÑAS PARA    *
005240* LAS DOS REGLAS DE FRAUDE QUE EVALUA.  VER HISTORIAL 1998-12-03  *
005250* SOBRE LA REVISION DEL EFECTO 2000 (NO LE AFECTA).               *
005260*****************************************************************
005300
005310*> TABLA-CONTADOR RECORRE TABLA-RIESGO EN 0320-COMPARAR-RIESGO;
005320*> SE DECLARA COMP, COMO TODOS LOS CONTADORES Y SUBINDICES DE
005330*> ESTE PROGRAMA.
005400 77  TABLA-CONTADOR       PIC 9(02) COMP.
005500 77  LONGITUD-CATEGORIA   PIC 9(02) COMP VALUE 20.
005600
005700*> UMBRAL DE IMPORTE ALTO - VER NOTA DE MODIFICACION 1989-07-02
005800 77  UMBRAL-IMPORTE-ALTO  PIC S9(9)V99 COMP-3
005900                             VALUE 100000.00.                   CDG9207
006000
006100 01  CATEGORIA-TRABAJO        PIC X(20).
006200
006300*> TABLA DE CARACTERES PARA EL PASO A MAYUSCULAS SIN USAR
006400*> FUNCIONES INTRINSECAS (PROHIBIDAS EN ESTE LOTE).
006500 01  MINUSCULAS               PIC X(26)
006600         VALUE "abcdefghijklmnopqrstuvwxyz".
006700 01  MAYUSCULAS               PIC X(26)
006800         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006900
007000*> REDEFINICION 1: VISTA POR CARACTER DE LA CATEGORIA DE COMERCIO
007100*> PARA LAS RUTINAS DE COMPARACION CARACTER A CARACTER.
007200 01  CATEGORIA-CARACTERES REDEFINES CATEGORIA-TRABAJO.
007300     05  CATEGORIA-CAR    PIC X(01) OCCURS 20 TIMES.
007400
007500*> LISTA DE COMERCIOS DE ALTO RIESGO, TAL Y COMO LLEGAN DEL
007600*> SISTEMA ORIGEN (CON EL ESPACIO DELANTE Y DETRAS - VER
007700*> MODIFICACION 2001-06-19, NO SE CORRIGE PARA MANTENER LA
007800*> MISMA RESPUESTA QUE EL SISTEMA ORIGINAL).
007900 01  LISTA-RIESGO.
008000     05  FILLER              PIC X(10) VALUE " GAMBLING ".
008100     05  FILLER              PIC X(10) VALUE " CASINO   ".
008200
008300*> REDEFINICION 2: LA MISMA LISTA VISTA COMO TABLA PARA RECORRERLA
008400*> CON PERFORM VARYING.
008500 01  TABLA-RIESGO REDEFINES LISTA-RIESGO.
008600     05  RIESGO-ENTRADA   PIC X(10) OCCURS 2 TIMES.
008700
008800 01  INDICADOR-ALERTAS.
008810*> LOS DOS DISPAROS SE GUARDAN POR SEPARADO (EN VEZ DE UN UNICO
008820*> INDICADOR) PORQUE 0400-CONSTRUIR-MENSAJE NECESITA SABER SI
008830*> SALTARON LAS DOS REGLAS A LA VEZ PARA UNIR LOS DOS TEXTOS.
008900     05  DISPARO-IMPORTE  PIC X(01) VALUE "N".
009000         88  IMPORTE-ALTO-SI  VALUE "S".
009100     05  DISPARO-RIESGO   PIC X(01) VALUE "N".
009200         88  RIESGO-ALTO-SI   VALUE "S".
009250     05  FILLER              PIC X(02).
009300
009400*> LOS DOS TEXTOS DE ALERTA SE CONSTRUYEN POR SEPARADO Y SE UNEN
009500*> AL FINAL CON COMA, EN EL ORDEN EN QUE SE EVALUAN LAS REGLAS.
009600 01  ALERTA-1             PIC X(40) VALUE SPACES.
009700 01  ALERTA-2             PIC X(40) VALUE SPACES.
009800
009900*> REDEFINICION 3: LAS DOS ALERTAS VISTAS COMO UN UNICO BLOQUE DE
010000*> 80 POSICIONES, PARA PODER MOVERLO ENTERO AL LIMPIAR EL AREA.
010100 01  ALERTAS-BLOQUE.
010200     05  ALERTAS-PARTE-1  PIC X(40).
010300     05  ALERTAS-PARTE-2  PIC X(40).
010400 01  ALERTAS-UNA-PIEZA REDEFINES ALERTAS-BLOQUE PIC X(80).
010500
010600 01  CONMUTADOR-0         PIC X(01).
010700
010800 LINKAGE SECTION.
010810*****************************************************************
010820* PARAMETROS DE LA LLAMADA DESDE CCA01.  LOS NOMBRES DEL LINKAGE *
010830* SE QUEDARON EN INGLES DESDE LA VERSION INICIAL DE 1989, A      *
010840* DIFERENCIA DEL RESTO DEL PROGRAMA; NO SE HAN RENOMBRADO EN     *
010850* REVISIONES POSTERIORES PARA NO TENER QUE TOCAR EL CALL DE      *
010860* CCA01 NI EL DE NINGUN OTRO LLAMADOR FUTURO DE ESTA RUTINA.      *
010870*****************************************************************
010900 01  REQ-AMOUNT               PIC S9(9)V99 COMP-3.
011000 01  REQ-MERCHANT-CATEGORY    PIC X(20).
011100 01  FRAUD-FLAG               PIC X(01).
011200     88  FRAUD-DETECTED           VALUE "Y".
011300     88  FRAUD-NOT-DETECTED       VALUE "N".
011400 01  ALERT-MESSAGE            PIC X(80).
011500
011600 PROCEDURE DIVISION USING REQ-AMOUNT
011700                          REQ-MERCHANT-CATEGORY
011800                          FRAUD-FLAG
011900                          ALERT-MESSAGE.
012000
012100 0000-MAIN-CONTROL.
012110*> LAS DOS REGLAS SE EVALUAN SIEMPRE LAS DOS, AUNQUE LA PRIMERA YA
012120*> HAYA DISPARADO; NO HAY UN GO TO DE SALIDA ANTICIPADA PORQUE
012130*> 0400-CONSTRUIR-MENSAJE NECESITA SABER EL RESULTADO DE AMBAS
012140*> PARA DECIDIR SI UNE LOS DOS TEXTOS CON COMA.
012200     PERFORM 0100-INICIALIZAR      THRU 0100-EXIT.
012300     PERFORM 0200-REGLA-IMPORTE-ALTO   THRU 0200-EXIT.
012400     PERFORM 0300-REGLA-COMERCIO-RIESGO THRU 0300-EXIT.
012500     PERFORM 0400-CONSTRUIR-MENSAJE THRU 0400-EXIT.
012600     EXIT PROGRAM.
012700
012710*****************************************************************
012720* PUESTA A CERO DE TODOS LOS INDICADORES Y TEXTOS DE TRABAJO;    *
012730* IMPRESCINDIBLE PORQUE ESTA SUBRUTINA SE LLAMA UNA VEZ POR CADA *
012740* SOLICITUD DEL LOTE Y EL COMPILADOR NO REINICIALIZA LA WORKING- *
012750* STORAGE ENTRE LLAMADAS (NO ES CALL ... ON EXCEPTION, ES UN     *
012760* PROGRAMA QUE PERMANECE RESIDENTE ENTRE INVOCACIONES).          *
012770*****************************************************************
012800 0100-INICIALIZAR.
012900     MOVE "N"        TO FRAUD-FLAG.
013000     MOVE SPACES     TO ALERT-MESSAGE.
013100     MOVE "N"        TO DISPARO-IMPORTE.
013200     MOVE "N"        TO DISPARO-RIESGO.
013300     MOVE SPACES     TO ALERTA-1.
013400     MOVE SPACES     TO ALERTA-2.
013500 0100-EXIT.
013600     EXIT.
013700
013800*****************************************************************
013900* REGLA 1 - IMPORTE ALTO.  SALTA SI EL IMPORTE SOLICITADO ES     *
014000* ESTRICTAMENTE MAYOR QUE EL UMBRAL (100.000,00). UN IMPORTE     *
014100* EXACTAMENTE IGUAL AL UMBRAL NO DISPARA LA ALERTA.              *
014200*****************************************************************
014300 0200-REGLA-IMPORTE-ALTO.
014400     IF REQ-AMOUNT > UMBRAL-IMPORTE-ALTO
014500         MOVE "S" TO DISPARO-IMPORTE
014600         MOVE "TRANSACCION DE IMPORTE ELEVADO" TO ALERTA-1
014700     END-IF.
014800 0200-EXIT.
014900     EXIT.
015000
015100*****************************************************************
015200* REGLA 2 (DOCUMENTADA, NO IMPLEMENTADA) - CONTROL DE ALTA       *
015300* FRECUENCIA EN POCO TIEMPO. VER NOTA 1990-11-14: EL SISTEMA     *
015400* ORIGEN TAMPOCO LA IMPLEMENTA, NO HAY LOGICA QUE TRASLADAR.     *
015500*****************************************************************
015600*
015700*****************************************************************
015800* REGLA 3 - COMERCIO DE ALTO RIESGO.  SE PASA LA CATEGORIA A     *
015900* MAYUSCULAS Y SE COMPARA CONTRA LA LISTA DE RIESGO.  LOS        *
016000* LITERALES DE LA LISTA LLEVAN UN ESPACIO DELANTE Y DETRAS TAL   *
016100* Y COMO LLEGABAN DEL SISTEMA ORIGEN; UNA CATEGORIA SIN ESPACIOS *
016200* (POR EJEMPLO "GAMBLING" A SECAS) NO COINCIDE CON LA LISTA Y NO *
016300* DISPARA LA ALERTA - ES UN DEFECTO CONOCIDO DEL ORIGEN, NO SE   *
016400* CORRIGE AQUI (VER MODIFICACION 2001-06-19).                    *
016500*****************************************************************
016600 0300-REGLA-COMERCIO-RIESGO.
016610*> CATEGORIA-TRABAJO SE TRABAJA EN UNA COPIA (NO SOBRE REQ-
016620*> MERCHANT-CATEGORY DIRECTAMENTE) PARA NO ALTERAR EL PARAMETRO
016630*> RECIBIDO POR LINKAGE; LA COMPARACION MAYUSCULA NO DEBE
016640*> AFECTAR A LO QUE CCA01 TRASLADA DESPUES A LA TRANSACCION.
016700     MOVE REQ-MERCHANT-CATEGORY TO CATEGORIA-TRABAJO.
016800     INSPECT CATEGORIA-TRABAJO
016900         CONVERTING MINUSCULAS TO MAYUSCULAS.
017000
017050*> SOLO SE NORMALIZAN MAYUSCULAS/MINUSCULAS; LOS ESPACIOS
017060*> DELANTE Y DETRAS DE LA CATEGORIA NO SE RECORTAN (VER
017070*> MODIFICACION 2001-06-19, DEFECTO CONOCIDO Y MANTENIDO).
017100     MOVE 1 TO TABLA-CONTADOR.
017150     PERFORM 0320-COMPARAR-RIESGO THRU 0320-EXIT
017175             UNTIL TABLA-CONTADOR > 2.
017700
017800     IF RIESGO-ALTO-SI
017900         MOVE "CATEGORIA DE COMERCIO DE ALTO RIESGO" TO ALERTA-2
018000     END-IF.
018100 0300-EXIT.
018200     EXIT.
018210
018220 0320-COMPARAR-RIESGO.
018221*> EL 2 DEL UNTIL DE 0300 ESTA LIGADO AL OCCURS 2 TIMES DE
018222*> TABLA-RIESGO; SI ALGUN DIA SE AÑADE UN TERCER COMERCIO DE
018223*> RIESGO HAY QUE CAMBIAR LOS DOS SITIOS A LA VEZ.
018230     IF CATEGORIA-TRABAJO = RIESGO-ENTRADA(TABLA-CONTADOR)
018240         MOVE "S" TO DISPARO-RIESGO
018250     END-IF.
018260     ADD 1 TO TABLA-CONTADOR.
018270 0320-EXIT.
018280     EXIT.
018300
018400*****************************************************************
018500* SE UNEN LAS ALERTAS DISPARADAS, SEPARADAS POR COMA, EN EL      *
018600* MISMO ORDEN EN QUE SE EVALUAN LAS REGLAS (IMPORTE, LUEGO       *
018700* RIESGO DE COMERCIO).  SI NO HA SALTADO NINGUNA, EL INDICADOR   *
018800* DE FRAUDE QUEDA A "N" Y EL MENSAJE EN BLANCO.                  *
018900*****************************************************************
019000 0400-CONSTRUIR-MENSAJE.
019010*> DELIMITED BY "  " (DOS ESPACIOS) CORTA EL TEXTO DE CADA ALERTA
019020*> EN SU PRIMER HUECO DOBLE, QUE ES COMO QUEDAN RELLENAS DE
019030*> ESPACIOS LAS FRASES FIJAS DE ALERTA-1/ALERTA-2 EN PIC X(40).
019100     IF IMPORTE-ALTO-SI OR RIESGO-ALTO-SI
019200         MOVE "Y" TO FRAUD-FLAG
019300         IF IMPORTE-ALTO-SI AND RIESGO-ALTO-SI
019400             STRING ALERTA-1 DELIMITED BY "  "
019500                    ", "        DELIMITED BY SIZE
019600                    ALERTA-2 DELIMITED BY "  "
019700                    INTO ALERT-MESSAGE
019800             END-STRING
019900         ELSE
020000             IF IMPORTE-ALTO-SI
020100                 MOVE ALERTA-1 TO ALERT-MESSAGE
020200             ELSE
020300                 MOVE ALERTA-2 TO ALERT-MESSAGE
020400             END-IF
020500         END-IF
020600     END-IF.
020700 0400-EXIT.
020800     EXIT.
