000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCA03.
000300 AUTHOR.        A SANZ PEREZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  1989-04-02.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*  CCA03 - SUBRUTINA DE GENERACION DE IDENTIFICADOR DE          *
001000*  TRANSACCION Y DE CODIGO DE AUTORIZACION.  LA INVOCA CCA01    *
001100*  UNA VEZ POR CADA SOLICITUD QUE SUPERA EL CONTROL DE LIMITE   *
001200*  DE CREDITO Y EL CRIBADO DE FRAUDE.                           *
001300*                                                                *
001400*  EL IDENTIFICADOR NO PRETENDE SER IRREPETIBLE A NIVEL         *
001500*  CRIPTOGRAFICO (NO DISPONEMOS EN ESTE HOST DE GENERADOR DE    *
001600*  UUID NI DE RELOJ DE ALTA RESOLUCION); SE CONSTRUYE A PARTIR  *
001700*  DE LA FECHA, LA HORA Y UN CONTADOR DE SEMILLA QUE SE         *
001800*  REALIMENTA EN CADA LLAMADA, LO QUE BASTA PARA QUE DOS        *
001900*  SOLICITUDES DEL MISMO LOTE NO COINCIDAN.                     *
002000*****************************************************************
002100*  HISTORIAL DE MODIFICACIONES                                 *
002200*****************************************************************
002300* 1989-04-02 ASP 890402  VERSION INICIAL.                       *
002400* 1989-04-02 ASP 890402  EL SUFIJO SE GENERA CON UNA SEMILLA    *
002500*                        QUE SE REALIMENTA DESDE EL NUMERO DE   *
002600*                        SECUENCIA DE LA SOLICITUD (PARAMETRO   *
002700*                        SEQ-NUMBER) PARA EVITAR REPETIR     *
002800*                        SUFIJO DENTRO DEL MISMO SEGUNDO.        *
002900* 1991-01-22 PGI 910122  EL CODIGO DE AUTORIZACION SALIA A      *
003000*                        VECES CON MENOS DE 6 CIFRAS; SE        *
003100*                        ASEGURA EL CERO A LA IZQUIERDA CON     *
003200*                        PIC 9(06) EN EL PARAMETRO DE SALIDA.   *
003300* 1995-06-09 CDG 950609  REVISION GENERAL, SIN CAMBIOS DE       *
003400*                        COMPORTAMIENTO.                        *
003500* 1998-11-20 MGR TK1998-198 EFECTO 2000: EL ANO DE SISTEMA SE   *
003600*                        OBTENIA A 2 CIFRAS (ACCEPT FROM DATE)  *
003700*                        Y SE USABA TAL CUAL EN EL              *
003800*                        IDENTIFICADOR DE TRANSACCION.  SE      *
003900*                        ANADE EL CALCULO DE SIGLO (VENTANA     *
004000*                        50/50) PARA OBTENER EL ANO A 4 CIFRAS. *
004100* 1999-02-08 MGR TK1999-011 PRUEBAS DE PASO DE SIGLO SOBRE EL   *
004200*                        CALCULO ANTERIOR - SIN INCIDENCIAS.    *
004210* 2000-01-05 MGR TK2000-004 COMPROBACION POSTERIOR AL CAMBIO DE *
004220*                        SIGLO: EL PRIMER LOTE DEL AÑO 2000 HA  *
004230*                        GENERADO IDENTIFICADORES Y CODIGOS DE  *
004240*                        AUTORIZACION CORRECTOS; SE CIERRA LA   *
004250*                        INCIDENCIA DE EFECTO 2000 ABIERTA EN   *
004260*                        1998-11-20 SOBRE ESTE PROGRAMA.         *
004270* 2003-05-14 CDG TK2003-033 SE REVISA EL PROGRAMA CON MOTIVO DEL*
004280*                        CAMBIO DE ESTILO DE APERTURA DE        *
004290*                        FICHEROS EN CCA01/CCA09; ESTE MODULO NO*
004300*                        ABRE NINGUN FICHERO, ASI QUE NO LE     *
004310*                        APLICA Y SE DEJA SIN CAMBIOS.           *
004320*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. UNIZARBANK-HOST.
004800 OBJECT-COMPUTER. UNIZARBANK-HOST.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS NUMERICO-36 IS "0" THRU "9", "A" THRU "Z"
005200     UPSI-0 IS CONMUTADOR-0.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005510*****************************************************************
005520* SUBRUTINA SIN FICHEROS; TODA LA WORKING-STORAGE ES AREA DE     *
005530* TRABAJO PARA EL CALCULO DEL SUFIJO Y DEL CODIGO DE             *
005540* AUTORIZACION A PARTIR DE LA SEMILLA.  TODOS LOS CONTADORES Y   *
005550* ACUMULADORES VAN COMP, COMO EN EL RESTO DE PROGRAMAS DEL LOTE. *
005560*****************************************************************
005600
005610*> INDICE-SUFIJO RECORRE LAS 8 POSICIONES DE SUFIJO-TRABAJO EN
005620*> 0200/0220.  SEMILLA ES EL UNICO DATO QUE SE REALIMENTA ENTRE
005630*> LLAMADAS SUCESIVAS DE ESTE PROGRAMA DENTRO DEL MISMO LOTE.
005700 77  INDICE-SUFIJO       PIC 9(02) COMP.
005800 77  SEMILLA             PIC 9(09) COMP VALUE 1.
005810*> COCIENTE Y RESTO SON DE USO GENERAL PARA LAS DOS DIVISIONES
005820*> (DIVIDE ... BY 36 EN 0220, DIVIDE ... BY 1000000 EN 0400).
005900 77  COCIENTE            PIC 9(09) COMP.
006000 77  RESTO               PIC 9(02) COMP.
006100 77  CODIGO-AUTORIZACION PIC 9(06) COMP.
006200
006300*> FECHA DE SISTEMA A 2 CIFRAS DE ANO, TAL Y COMO LA DEVUELVE
006400*> ACCEPT FROM DATE.  VER MODIFICACION EFECTO 2000 DE 1998-11-20.
006500 01  FECHA-SISTEMA-AAMMDD.
006600     05  FS-ANO-2         PIC 9(02).
006700     05  FS-MES           PIC 9(02).
006800     05  FS-DIA           PIC 9(02).
006900*> REDEFINICION 1: LA MISMA FECHA VISTA COMO UN UNICO NUMERO DE
007000*> 6 CIFRAS (NO SE USA EN ESTE MOMENTO, SE DEJA PARA CONTROLES
007100*> DE FECHA FUTUROS - VER NOTA 1995-06-09).
007200 01  FECHA-SISTEMA-NUM REDEFINES FECHA-SISTEMA-AAMMDD
007300                                                   PIC 9(06).
007400
007500 77  ANO-SISTEMA-4       PIC 9(04) COMP.
007600
007700 01  HORA-SISTEMA.
007800     05  HS-HORAS         PIC 9(02).
007900     05  HS-MINUTOS       PIC 9(02).
008000     05  HS-SEGUNDOS      PIC 9(02).
008100     05  HS-CENTESIMAS    PIC 9(02).
008200
008300 77  SEGUNDO-DIA-COMP    PIC 9(05) COMP.
008310*> SE CALCULA EN COMP Y SE PASA A UN CAMPO DISPLAY (SEGUNDO-DIA-
008320*> TEXTO) PORQUE ESTE ULTIMO ES EL QUE SE ENCADENA CON STRING EN
008330*> 0300-CONSTRUIR-ID-TRANS; STRING NO ACEPTA OPERANDOS COMP.
008400 01  SEGUNDO-DIA-TEXTO   PIC 9(05).
008500
008600*> TABLA DE 36 CARACTERES (0-9, A-Z) PARA CONSTRUIR EL SUFIJO DEL
008700*> IDENTIFICADOR SIN RECURRIR A NINGUNA FUNCION INTRINSECA.
008800 01  TABLA-36-LITERAL.
008900     05  FILLER              PIC X(36)
009000         VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100*> REDEFINICION 2: LA MISMA TABLA VISTA CARACTER A CARACTER.
009200 01  TABLA-36 REDEFINES TABLA-36-LITERAL.
009300     05  CARACTER-36      PIC X(01) OCCURS 36 TIMES.
009400
009500 01  SUFIJO-TRABAJO.
009600     05  SUFIJO-CAR       PIC X(01) OCCURS 8 TIMES.
009700*> REDEFINICION 3: EL SUFIJO VISTO COMO UNA UNICA CADENA DE 8
009800*> POSICIONES PARA PODER MOVERLO DE UNA VEZ AL IDENTIFICADOR.
009900 01  SUFIJO-TEXTO REDEFINES SUFIJO-TRABAJO PIC X(08).
010000
010100 01  CONMUTADOR-0        PIC X(01).
010200
010300 LINKAGE SECTION.
010310*> SEQ-NUMBER ES EL NUMERO DE SECUENCIA DE LA SOLICITUD DENTRO
010320*> DEL LOTE (CONTADO POR CCA01); ES LO QUE GARANTIZA QUE DOS
010330*> SOLICITUDES DEL MISMO SEGUNDO NO GENEREN EL MISMO SUFIJO.
010400 01  SEQ-NUMBER              PIC 9(06) COMP.
010500 01  TRANSACTION-ID          PIC X(20).
010600 01  AUTHORIZATION-CODE      PIC 9(06).
010700
010800 PROCEDURE DIVISION USING SEQ-NUMBER
010900                          TRANSACTION-ID
011000                          AUTHORIZATION-CODE.
011100
011200 0000-MAIN-CONTROL.
011210*> LOS CUATRO PARRAFOS SE EJECUTAN SIEMPRE EN ESTE ORDEN Y SIN
011220*> NINGUNA CONDICION: ESTA SUBRUTINA NO TIENE CAMINOS DE RECHAZO,
011230*> SOLO SE LLAMA PARA SOLICITUDES YA APROBADAS POR CCA01.
011300     PERFORM 0100-OBTENER-FECHA-HORA THRU 0100-EXIT.
011400     PERFORM 0200-CONSTRUIR-SUFIJO   THRU 0200-EXIT.
011500     PERFORM 0300-CONSTRUIR-ID-TRANS THRU 0300-EXIT.
011600     PERFORM 0400-OBTENER-COD-AUTORIZ THRU 0400-EXIT.
011700     EXIT PROGRAM.
011800
011900*****************************************************************
012000* SE OBTIENE LA FECHA EN FORMATO AAMMDD (TAL COMO LA DEVUELVE EL *
012100* SISTEMA) Y SE CALCULA EL SIGLO CON UNA VENTANA 50/50: AÑOS DE  *
012200* 00 A 49 SE CONSIDERAN DEL SIGLO XXI, DE 50 A 99 DEL SIGLO XX.  *
012300* VER MODIFICACION EFECTO 2000 DE 1998-11-20.                    *
012400*****************************************************************
012500 0100-OBTENER-FECHA-HORA.
012510*> SE LEE LA FECHA Y LA HORA UNA SOLA VEZ POR LLAMADA; AMBAS SE
012520*> USAN LUEGO EN EL CALCULO DEL SUFIJO (HS-CENTESIMAS, HS-
012530*> SEGUNDOS) Y EN EL FORMATO DEL IDENTIFICADOR (ANO-SISTEMA-4,
012540*> SEGUNDO-DIA-TEXTO).
012600     ACCEPT FECHA-SISTEMA-AAMMDD FROM DATE.
012700     ACCEPT HORA-SISTEMA         FROM TIME.
012800
012900     IF FS-ANO-2 < 50
013000         COMPUTE ANO-SISTEMA-4 = 2000 + FS-ANO-2            MGR9811
013100     ELSE
013200         COMPUTE ANO-SISTEMA-4 = 1900 + FS-ANO-2            MGR9811
013300     END-IF.
013400
013500     COMPUTE SEGUNDO-DIA-COMP =
013600             (HS-HORAS   * 3600)
013700           + (HS-MINUTOS * 60)
013800           +  HS-SEGUNDOS.
013900     MOVE SEGUNDO-DIA-COMP TO SEGUNDO-DIA-TEXTO.
014000 0100-EXIT.
014100     EXIT.
014200
014300*****************************************************************
014400* SE GENERAN 8 CARACTERES TOMANDO EL RESTO DE DIVIDIR LA SEMILLA *
014500* ENTRE 36 Y MIRANDO ESE RESTO EN LA TABLA TABLA-36.  LA      *
014600* SEMILLA SE REALIMENTA CON EL COCIENTE DE LA MISMA DIVISION MAS *
014700* EL NUMERO DE SECUENCIA Y LAS CENTESIMAS DE SEGUNDO, DE FORMA   *
014800* QUE DOS LLAMADAS SEGUIDAS EN EL MISMO PROCESO NO REPITAN.      *
014900*****************************************************************
015000 0200-CONSTRUIR-SUFIJO.
015010*> ESTE PRIMER COMPUTE SOLO REMUEVE LA SEMILLA ANTES DE ENTRAR EN
015020*> EL BUCLE; EL CALCULO REAL DE CADA CARACTER SE HACE EN
015030*> 0220-EXTRAER-CARACTER, QUE VUELVE A MEZCLAR LA SEMILLA CON
015040*> EL INDICE DE POSICION PARA QUE LOS 8 CARACTERES NO SALGAN
015050*> IGUALES ENTRE SI.
015100     COMPUTE SEMILLA = SEMILLA + SEQ-NUMBER
015200                                     + HS-CENTESIMAS + 1.
015300
015400     MOVE 1 TO INDICE-SUFIJO.
015450     PERFORM 0220-EXTRAER-CARACTER THRU 0220-EXIT
015470             UNTIL INDICE-SUFIJO > 8.
016600 0200-EXIT.
016700     EXIT.
016710
016720 0220-EXTRAER-CARACTER.
016725*> EL MULTIPLICADOR 31 NO TIENE OTRO SIGNIFICADO QUE DISPERSAR LA
016726*> SEMILLA ENTRE ITERACIONES; SE ELIGIO POR SER PRIMO Y COPRIMO
016727*> CON 36, IGUAL QUE EL 17 USADO EN 0400-OBTENER-COD-AUTORIZ.
016730     COMPUTE SEMILLA = (SEMILLA * 31)
016740                        +  SEQ-NUMBER
016750                        +  HS-CENTESIMAS
016760                        +  INDICE-SUFIJO.
016770     DIVIDE SEMILLA BY 36
016780         GIVING COCIENTE REMAINDER RESTO.
016790     MOVE COCIENTE TO SEMILLA.
016800     MOVE CARACTER-36(RESTO + 1)
016810         TO SUFIJO-CAR(INDICE-SUFIJO).
016820     ADD 1 TO INDICE-SUFIJO.
016830 0220-EXIT.
016840     EXIT.
016850
016900*****************************************************************
017000* FORMATO DEL IDENTIFICADOR: "TX" + ANO (4) + SEGUNDO DEL DIA    *
017100* (5, CON CEROS) + SUFIJO (8).  OCUPA 19 DE LAS 20 POSICIONES    *
017200* DEL CAMPO; LA ULTIMA QUEDA EN BLANCO.                          *
017300*****************************************************************
017400 0300-CONSTRUIR-ID-TRANS.
017410*> MOVE SPACES PRIMERO PORQUE EL STRING QUE SIGUE SOLO RELLENA
017420*> LAS PRIMERAS 19 POSICIONES; SIN ESTE MOVE LA POSICION 20
017430*> QUEDARIA CON BASURA DE LA LLAMADA ANTERIOR.
017500     MOVE SPACES TO TRANSACTION-ID.
017600     STRING "TX"                 DELIMITED BY SIZE
017700            ANO-SISTEMA-4     DELIMITED BY SIZE
017800            SEGUNDO-DIA-TEXTO DELIMITED BY SIZE
017900            SUFIJO-TEXTO      DELIMITED BY SIZE
018000            INTO TRANSACTION-ID
018100     END-STRING.
018200 0300-EXIT.
018300     EXIT.
018400
018500*****************************************************************
018600* CODIGO DE AUTORIZACION DE 6 CIFRAS.  SE TOMA OTRO RESTO DE LA  *
018700* MISMA SEMILLA, ESTA VEZ MODULO 1.000.000, Y SE DEJA CON CEROS  *
018800* A LA IZQUIERDA EN EL PARAMETRO DE SALIDA (VER MODIFICACION     *
018900* 1991-01-22).                                                   *
019000*****************************************************************
019100 0400-OBTENER-COD-AUTORIZ.
019110*> SE REUTILIZA LA MISMA SEMILLA QUE DEJO EL SUFIJO, EN LUGAR DE
019120*> ARRANCAR DE CERO, PARA QUE EL CODIGO DE AUTORIZACION TAMPOCO
019130*> COINCIDA ENTRE DOS SOLICITUDES QUE COMPARTAN SEGUNDO Y
019140*> CENTESIMA DE SEGUNDO.
019200     COMPUTE SEMILLA = (SEMILLA * 17) + HS-SEGUNDOS + 3.
019300     DIVIDE SEMILLA BY 1000000
019400         GIVING COCIENTE REMAINDER CODIGO-AUTORIZACION.
019500     MOVE COCIENTE TO SEMILLA.
019600     MOVE CODIGO-AUTORIZACION TO AUTHORIZATION-CODE.
019700 0400-EXIT.
019800     EXIT.
