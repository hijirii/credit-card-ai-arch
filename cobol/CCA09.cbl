000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CCA09.
000300 AUTHOR.        J MARTINEZ RUIZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  1989-04-10.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800*****************************************************************
000900*  CCA09 - UTILIDAD DE CARGA DE DATOS DE PRUEBA PARA EL LOTE DE *
001000*  CONFIRMACION DE CREDITO (CCA01).  ESCRIBE UNOS POCOS         *
001100*  TITULARES EN TITULARES.DAT Y UNAS POCAS SOLICITUDES EN       *
001200*  SOLICITU.DAT PARA PODER PROBAR EL LOTE SIN DEPENDER DE UNA   *
001300*  CARGA REAL DESDE EL HOST DE TARJETAS.  NO FORMA PARTE DEL    *
001400*  LOTE DE PRODUCCION; SE LANZA A MANO ANTES DE LAS PRUEBAS.    *
001500*                                                                *
001600*  CAMBIAR LOS VALORES DE ESTE PROGRAMA CADA VEZ QUE SE QUIERA  *
001700*  PROBAR UN CASO DISTINTO (IGUAL QUE EN LAS DEMAS UTILIDADES   *
001800*  DE CARGA DEL DEPARTAMENTO).                                  *
001850*                                                                *
001860*  LOS TITULARES Y SOLICITUDES DE ESTE PROGRAMA NO SON DATOS     *
001870*  REALES: SON UN JUEGO DE PRUEBA PENSADO A PROPOSITO PARA       *
001880*  EJERCITAR CADA UNA DE LAS RAMAS DE CCA01/CCA02 (APROBADA,     *
001890*  RECHAZO POR LIMITE, RECHAZO POR IMPORTE ALTO, RECHAZO POR     *
001895*  COMERCIO DE RIESGO Y TITULAR INEXISTENTE EN EL MAESTRO).      *
001900*****************************************************************
002000*  HISTORIAL DE MODIFICACIONES                                 *
002100*****************************************************************
002200* 1989-04-10 JMR 890410  VERSION INICIAL - 3 TITULARES Y 5       *
002300*                        SOLICITUDES DE PRUEBA.                  *
002400* 1989-07-02 ASP 890702  SE AÑADE UNA SOLICITUD DE IMPORTE       *
002500*                        SUPERIOR A 100.000,00 PARA PROBAR LA    *
002600*                        REGLA DE FRAUDE POR IMPORTE ALTO.        *
002700* 1992-05-08 CDG 920508  SE AÑADE UNA SOLICITUD CON CATEGORIA    *
002800*                        " gambling " PARA PROBAR LA REGLA DE    *
002900*                        COMERCIO DE RIESGO TRAS LA CORRECCION   *
003000*                        DE MAYUSCULAS DE CCA02.                 *
003100* 1996-04-22 MGR 960422  SE AÑADE UNA SOLICITUD QUE SUPERA EL    *
003200*                        CREDITO DISPONIBLE DEL TITULAR M3 PARA  *
003300*                        PROBAR EL RECHAZO POR LIMITE.            *
003310* 2003-05-14 CDG TK2003-033 EL CONTROL DE ERROR AL ABRIR LOS     *
003320*                        FICHEROS DE SALIDA PASA A GO TO SOBRE   *
003330*                        UN PARRAFO DE ERROR PROPIO DE CADA      *
003340*                        FICHERO, IGUAL QUE EN CCA01.             *
003350* 2003-09-02 CDG TK2003-058 SE AMPLIA EL COMENTARIO DE CABECERA  *
003360*                        Y SE DOCUMENTAN UNO A UNO LOS CASOS DE  *
003370*                        PRUEBA, A PETICION DE CALIDAD, PARA QUE *
003380*                        UN PROGRAMADOR NUEVO PUEDA SABER QUE    *
003390*                        RAMA DE CCA01/CCA02 EJERCITA CADA UNO   *
003395*                        SIN TENER QUE LEER CCA01 ENTERO.         *
003400*****************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. UNIZARBANK-HOST.
003900 OBJECT-COMPUTER. UNIZARBANK-HOST.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     UPSI-0 IS CONMUTADOR-0.
004250*> CONMUTADOR-0 NO SE USA DE MOMENTO EN ESTA UTILIDAD; SE DECLARA
004260*> PORQUE TODO PROGRAMA DEL DEPARTAMENTO LLEVA SU UPSI DE ARRANQUE
004270*> POR SI ALGUN DIA SE NECESITA UN MODO DE EJECUCION ALTERNATIVO
004280*> (POR EJEMPLO, CARGAR SOLO TITULARES SIN SOLICITUDES).
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004550*> TITULARES.DAT SE ESCRIBE ENTERO DE NUEVO CADA VEZ QUE SE LANZA
004560*> ESTA UTILIDAD (OPEN OUTPUT), IGUAL QUE LO HARIA UNA CARGA REAL
004570*> DESDE EL HOST DE TARJETAS LA NOCHE ANTES DEL LOTE.
004600     SELECT F-TITULARES   ASSIGN TO DISK
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-TITULARES.
004900
005000     SELECT F-SOLICITUDES ASSIGN TO DISK
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SOLICITUDES.
005250*> SOLICITU.DAT ES LINE SEQUENTIAL (TEXTO) Y NO SEQUENTIAL COMO
005260*> TITULARES.DAT, PORQUE ASI LLEGA DEL CANAL DE AUTORIZACIONES;
005270*> SE MANTIENE LA MISMA ORGANIZATION QUE USA CCA01 AL LEERLO.
005300
005400 DATA DIVISION.
005450*> LOS DOS FD QUE SIGUEN SON COPIA EXACTA DE LOS DE CCA01: ESTA
005460*> UTILIDAD Y EL LOTE DEBEN VER LOS FICHEROS CON EL MISMO LAYOUT.
005500 FILE SECTION.
005550*> LAYOUT IDENTICO AL DE CCA01 - VER ALLI LA NOTA DE DISEÑO SOBRE
005560*> EL FORMATO DEL NUMERO DE TITULAR Y LOS IMPORTES EN COMP-3.
005600 FD  F-TITULARES
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID IS "TITULARES.DAT".
005900 01  TITULAR-REG.
005950*> PREFIJO DE CLASE "M" + 10 DIGITOS DE SERIE, COMO EN EL MAESTRO
005960*> REAL DEL HOST DE TARJETAS.
006000     05  TIT-NUMERO             PIC X(11).
006050*> REDEFINICION 1: IGUAL QUE EN CCA01, SEPARA PREFIJO DE CLASE     CDG9309
006060*> Y SERIE NUMERICA DEL NUMERO DE TITULAR.                         CDG9309
006070     05  TIT-NUMERO-R REDEFINES TIT-NUMERO.
006080         10  TIT-PREFIJO         PIC X(01).
006090         10  TIT-SERIE           PIC 9(10).
006100     05  TIT-NOMBRE             PIC X(40).
006150*> ESTADO DEL TITULAR: ACTIVE/PENDING/SUSPENDED/CLOSED, TAL Y
006160*> COMO LO DEVUELVE EL HOST DE TARJETAS (VER ESTADOS-VALIDOS-LISTA
006170*> MAS ABAJO, USADA SOLO PARA AVISAR DE ERRORES EN ESTA CARGA).
006200     05  TIT-ESTADO             PIC X(09).
006250*> LIMITE DE CREDITO CONCEDIDO AL TITULAR.
006300     05  TIT-LIMITE-CREDITO     PIC S9(9)V99 COMP-3.
006350*> SALDO YA DISPUESTO (CONSUMIDO) DEL LIMITE ANTERIOR.
006400     05  TIT-SALDO-DISPUESTO    PIC S9(9)V99 COMP-3.
006500     05  FILLER                 PIC X(04).
006600
006650*> SOLICITU.DAT ES UN FICHERO DE TEXTO (LINE SEQUENTIAL), COMO
006660*> LLEGA DEL CANAL DE AUTORIZACIONES; POR ESO SOL-IMPORTE VA EN
006670*> DISPLAY Y NO EN COMP-3 (IGUAL QUE EN CCA01).
006700 FD  F-SOLICITUDES
006800     LABEL RECORD STANDARD
006900     VALUE OF FILE-ID IS "SOLICITU.DAT".
007000 01  SOLICITUD-REG.
007050*> TITULAR AL QUE SE CARGA LA SOLICITUD; DEBE COINCIDIR CON UN
007060*> TIT-NUMERO DE TITULARES.DAT, SALVO EN EL CASO DE PRUEBA DEL
007070*> TITULAR M0000000009, QUE A PROPOSITO NO EXISTE EN EL MAESTRO.
007100     05  SOL-NUMERO-TITULAR     PIC X(11).
007150*> IMPORTE DE LA OPERACION SOLICITADA.
007200     05  SOL-IMPORTE            PIC S9(9)V99.
007250*> NOMBRE DEL COMERCIO, TAL Y COMO LO ENVIA EL TPV.
007300     05  SOL-NOMBRE-COMERCIO    PIC X(40).
007350*> CATEGORIA DE COMERCIO; ALGUNOS CASOS DE PRUEBA LA LLEVAN EN
007360*> MINUSCULAS Y/O CON ESPACIOS DELANTE Y DETRAS A PROPOSITO (VER
007370*> 0200-CARGAR-SOLICITUDES MAS ABAJO Y LA REGLA DE RIESGO DE
007380*> CCA02).
007400     05  SOL-CATEGORIA-COMERCIO PIC X(20).
007500     05  FILLER                 PIC X(01).
007600
007700 WORKING-STORAGE SECTION.
007710*> LOS CAMPOS DE ESTADO DE FICHERO Y LAS TABLAS DE DATOS DE
007720*> PRUEBA VAN SUELTOS EN WORKING-STORAGE, SIN COPYBOOK, IGUAL QUE
007730*> EN EL RESTO DE PROGRAMAS DEL LOTE DE CONFIRMACION DE CREDITO.
007750*> ESTADO DE FICHERO DE TITULARES.DAT, A 2 CIFRAS (CONVENCION DEL
007760*> DEPARTAMENTO PARA TODOS LOS FICHEROS PROPIOS).
007800 77  FS-TITULARES           PIC X(02) VALUE SPACES.
007850*> ESTADO DE FICHERO DE SOLICITU.DAT.
007900 77  FS-SOLICITUDES         PIC X(02) VALUE SPACES.
007950*> INDICE DE RECORRIDO DE LA TABLA DE TITULARES DE PRUEBA (1 A 3);
007960*> COMP PORQUE SE USA COMO SUBINDICE EN TABLA-PRUEBA, IGUAL QUE
007970*> EL RESTO DE CONTADORES E INDICES DE ESTE PROGRAMA.
008000 77  INDICE-CARGA        PIC 9(02) COMP VALUE 1.
008100
008200*> TABLA DE TITULARES DE PRUEBA.  3 TITULARES CUBRIENDO LOS      JMR8904
008300*> ESTADOS MAS HABITUALES EN CARTERA.                             JMR8904
008350*> M0000000001: TITULAR NORMAL, ACTIVO, CON HOLGURA DE CREDITO
008360*> SOBRADA; SOBRE EL SE CARGAN LA MAYORIA DE LAS SOLICITUDES DE
008370*> PRUEBA (APROBADA, IMPORTE ALTO, COMERCIO DE RIESGO).
008400 01  TITULARES-PRUEBA.
008500     05  FILLER.
008600         10  FILLER PIC X(11) VALUE "M0000000001".
008700         10  FILLER PIC X(40) VALUE
008800             "GARCIA LOPEZ, MARIA DEL CARMEN".
008900         10  FILLER PIC X(09) VALUE "ACTIVE".
009000         10  FILLER PIC S9(9)V99 VALUE 500000.00.
009100         10  FILLER PIC S9(9)V99 VALUE 100000.00.
009150         10  FILLER PIC X(02) VALUE SPACES.
009180*> M0000000002: TITULAR ACTIVO PERO CON POCA HOLGURA DE CREDITO
009190*> (SOLO 5.000,00 DISPONIBLES), PARA PROBAR EL RECHAZO POR LIMITE
009195*> CON LA SOLICITUD DE 9.000,00 DE MAS ABAJO.
009200     05  FILLER.
009300         10  FILLER PIC X(11) VALUE "M0000000002".
009400         10  FILLER PIC X(40) VALUE
009500             "FERNANDEZ SANZ, JOSE ANTONIO".
009600         10  FILLER PIC X(09) VALUE "ACTIVE".
009700         10  FILLER PIC S9(9)V99 VALUE 200000.00.
009800         10  FILLER PIC S9(9)V99 VALUE 195000.00.
009850         10  FILLER PIC X(02) VALUE SPACES.
009880*> M0000000003: TITULAR SUSPENDIDO.  NO SE LE CARGA NINGUNA
009890*> SOLICITUD EN ESTE JUEGO DE PRUEBA (EL LOTE NI SIQUIERA LO
009895*> NECESITA PARA EJERCITAR SUS RAMAS), PERO SE MANTIENE EN LA
009897*> TABLA PARA PROBAR QUE 0130-COMPROBAR-ESTADO ACEPTA "SUSPENDED"
009898*> COMO ESTADO VALIDO DE CARTERA.
009900     05  FILLER.
010000         10  FILLER PIC X(11) VALUE "M0000000003".
010100         10  FILLER PIC X(40) VALUE
010200             "IBAÑEZ DOMINGUEZ, LUIS".
010300         10  FILLER PIC X(09) VALUE "SUSPENDED".
010400         10  FILLER PIC S9(9)V99 VALUE 300000.00.
010500         10  FILLER PIC S9(9)V99 VALUE  50000.00.
010550         10  FILLER PIC X(02) VALUE SPACES.
010600*> REDEFINICION 1: LA TABLA DE VALUE ANTERIOR VISTA COMO UNA
010700*> TABLA DE 3 ELEMENTOS, PARA PODER RECORRERLA CON UN INDICE.
010800 01  TITULARES-PRUEBA-TABLA REDEFINES TITULARES-PRUEBA.
010900     05  TP-ELEMENTO OCCURS 3 TIMES.
011000         10  TP-NUMERO        PIC X(11).
011100         10  TP-NOMBRE        PIC X(40).
011200         10  TP-ESTADO        PIC X(09).
011300         10  TP-LIMITE        PIC S9(9)V99.
011400         10  TP-SALDO         PIC S9(9)V99.
011450         10  FILLER              PIC X(02).
011500
011550*> LISTA DE ESTADOS VALIDOS DE TITULAR, PARA AVISAR SI SE TECLEA
011560*> MAL UN ESTADO AL PREPARAR UN JUEGO DE PRUEBAS NUEVO.
011570 01  ESTADOS-VALIDOS-LISTA.
011580     05  FILLER PIC X(09) VALUE "ACTIVE   ".
011590     05  FILLER PIC X(09) VALUE "PENDING  ".
011600     05  FILLER PIC X(09) VALUE "SUSPENDED".
011610     05  FILLER PIC X(09) VALUE "CLOSED   ".
011620*> REDEFINICION 2: LA LISTA ANTERIOR VISTA COMO TABLA DE 4
011630*> ELEMENTOS PARA RECORRERLA CON INDICE.
011640 01  ESTADOS-VALIDOS-TABLA REDEFINES ESTADOS-VALIDOS-LISTA.
011650     05  ESTADO-VALIDO   PIC X(09) OCCURS 4 TIMES.
011660 77  INDICE-ESTADO       PIC 9(02) COMP.
011670 77  ESTADO-OK           PIC X(01) VALUE "N".
011680     88  ESTADO-OK-SI           VALUE "S".
011690
011700 77  CONMUTADOR-0        PIC X(01).
011750
011800 PROCEDURE DIVISION.
011820*> ESTA UTILIDAD NO LLEVA PARRAFO 9999-FIN NI RUTINA DE ABEND: ES
011830*> UN PROGRAMA DE UN SOLO USO, LANZADO A MANO, Y SI ALGO FALLA EL
011840*> PROPIO MENSAJE DE ERROR DEL PARRAFO CORRESPONDIENTE BASTA PARA
011850*> LOCALIZAR EL PROBLEMA.
011900
011950*****************************************************************
011960* PARRAFO PRINCIPAL: CARGA PRIMERO LOS TITULARES Y DESPUES LAS   *
011970* SOLICITUDES, PORQUE LAS SOLICITUDES SE REFIEREN A TITULARES    *
011980* QUE DEBEN EXISTIR YA (SALVO EL CASO DE PRUEBA M0000000009,     *
011990* QUE A PROPOSITO NO EXISTE EN EL MAESTRO).                      *
011995*****************************************************************
012000 0000-PROCESO-PRINCIPAL.
012100     PERFORM 0100-CARGAR-TITULARES     THRU 0100-EXIT.
012200     PERFORM 0200-CARGAR-SOLICITUDES   THRU 0200-EXIT.
012300     STOP RUN.
012400
012500*****************************************************************
012600* ESCRIBE LOS 3 TITULARES DE PRUEBA EN TITULARES.DAT.            *
012650* SE ABRE EN OUTPUT PORQUE ESTA UTILIDAD REGENERA EL FICHERO     *
012660* ENTERO CADA VEZ QUE SE LANZA; NO ES UNA CARGA INCREMENTAL.     *
012700*****************************************************************
012800 0100-CARGAR-TITULARES.
012900     OPEN OUTPUT F-TITULARES.
013000     IF FS-TITULARES NOT = "00"
013100         GO TO 0190-ERROR-APERTURA.
013400
013500     MOVE 1 TO INDICE-CARGA.
013550*> 3 TIMES PORQUE LA TABLA TITULARES-PRUEBA TIENE 3 ELEMENTOS;
013560*> SI SE AÑADE UN CUARTO TITULAR HAY QUE SUBIR ESTE NUMERO (NO
013570*> HAY FORMA DE OBTENER EL TAMAÑO DE LA TABLA EN TIEMPO DE
013580*> EJECUCION SIN FUNCIONES INTRINSECAS, PROHIBIDAS EN ESTE LOTE).
013600     PERFORM 0120-GRABAR-UN-TITULAR THRU 0120-EXIT
013700             3 TIMES.
013800
013850*> SE CIERRA AQUI, NADA MAS TERMINAR DE ESCRIBIR, PORQUE
013860*> 0200-CARGAR-SOLICITUDES NO NECESITA LEER TITULARES.DAT PARA
013870*> NADA (SOLO ESCRIBE SOLICITU.DAT).
013900     CLOSE F-TITULARES.
014000 0100-EXIT.
014100     EXIT.
014150
014160*****************************************************************
014170* ERROR DE APERTURA DE TITULARES.DAT: SE LLEGA POR GO TO DESDE   *
014180* 0100-CARGAR-TITULARES.  NO HAY NADA MAS ABIERTO EN ESE PUNTO,  *
014185* ASI QUE BASTA CON EL MENSAJE Y EL STOP RUN.                    *
014190*****************************************************************
014195 0190-ERROR-APERTURA.
014196     DISPLAY "CCA09 - ERROR AL ABRIR TITULARES.DAT: " FS-TITULARES.
014197     STOP RUN.
014200
014250*****************************************************************
014260* GRABA UN UNICO TITULAR DE PRUEBA, TOMANDO LOS DATOS DE LA      *
014270* TABLA TP-ELEMENTO SEGUN EL VALOR ACTUAL DE INDICE-CARGA.  DE   *
014275* PASO COMPRUEBA QUE EL ESTADO TECLEADO ES UNO DE LOS CUATRO     *
014278* VALIDOS, PARA AVISAR CUANTO ANTES DE UN ERROR DE TECLEO AL     *
014279* PREPARAR UN JUEGO DE PRUEBAS NUEVO.                            *
014280*****************************************************************
014300 0120-GRABAR-UN-TITULAR.
014400     MOVE SPACES                         TO TITULAR-REG.
014500     MOVE TP-NUMERO(INDICE-CARGA)  TO TIT-NUMERO.
014600     MOVE TP-NOMBRE(INDICE-CARGA)  TO TIT-NOMBRE.
014700     MOVE TP-ESTADO(INDICE-CARGA)  TO TIT-ESTADO.
014800     MOVE TP-LIMITE(INDICE-CARGA)  TO TIT-LIMITE-CREDITO.
014900     MOVE TP-SALDO(INDICE-CARGA)   TO TIT-SALDO-DISPUESTO.
014910
014920     MOVE "N" TO ESTADO-OK.
014930     MOVE 1   TO INDICE-ESTADO.
014940     PERFORM 0130-COMPROBAR-ESTADO THRU 0130-EXIT
014950             UNTIL INDICE-ESTADO > 4 OR ESTADO-OK-SI.
014960     IF NOT ESTADO-OK-SI
014970         DISPLAY "CCA09 - AVISO: ESTADO DE TITULAR NO VALIDO - "
014980             TIT-NUMERO " " TIT-ESTADO
014990     END-IF.
015000     WRITE TITULAR-REG.
015100     ADD 1 TO INDICE-CARGA.
015200 0120-EXIT.
015300     EXIT.
015310
015315*****************************************************************
015316* COMPRUEBA TIT-ESTADO CONTRA LA LISTA DE ESTADOS VALIDOS,       *
015317* ELEMENTO A ELEMENTO, HASTA ENCONTRARLO O AGOTAR LA LISTA.      *
015318*****************************************************************
015320 0130-COMPROBAR-ESTADO.
015330     IF TIT-ESTADO = ESTADO-VALIDO(INDICE-ESTADO)
015340         MOVE "S" TO ESTADO-OK
015350     END-IF.
015360     ADD 1 TO INDICE-ESTADO.
015370 0130-EXIT.
015380     EXIT.
015400
015500*****************************************************************
015600* ESCRIBE LAS SOLICITUDES DE PRUEBA EN SOLICITU.DAT: UNA NORMAL, *
015700* UNA DE IMPORTE ALTO (FRAUDE), UNA DE COMERCIO DE RIESGO        *
015800* (FRAUDE), UNA QUE SUPERA EL LIMITE DEL TITULAR M2 (RECHAZO     *
015900* POR LIMITE) Y UNA NORMAL MAS SOBRE EL TITULAR FICTICIO M9      *
016000* (NO EXISTE EN EL MAESTRO, CCA01 LO DA DE ALTA SOBRE LA MARCHA).*
016100*****************************************************************
016200 0200-CARGAR-SOLICITUDES.
016210*> LAS CINCO SOLICITUDES SE ESCRIBEN EN EL MISMO ORDEN EN QUE SE
016220*> COMENTAN MAS ABAJO; EL ORDEN EN SI NO IMPORTA PARA CCA01 (LEE
016230*> SECUENCIALMENTE), PERO SE MANTIENE FIJO PARA QUE EL LISTADO DE
016240*> TOTALES DE CADA EJECUCION DE PRUEBA SALGA SIEMPRE IGUAL.
016300     OPEN OUTPUT F-SOLICITUDES.
016400     IF FS-SOLICITUDES NOT = "00"
016500         GO TO 0290-ERROR-APERTURA.
016800
016850*> CASO 1: SOLICITUD NORMAL SOBRE EL TITULAR M1 - DEBE APROBARSE
016860*> (IMPORTE MUY POR DEBAJO DEL UMBRAL DE FRAUDE Y DEL LIMITE).
016900     MOVE SPACES TO SOLICITUD-REG.
017000     MOVE "M0000000001"            TO SOL-NUMERO-TITULAR.
017100     MOVE 15000.00                 TO SOL-IMPORTE.
017200     MOVE "COMERCIAL ARAGON SA"    TO SOL-NOMBRE-COMERCIO.
017300     MOVE "RETAIL"                 TO SOL-CATEGORIA-COMERCIO.
017400     WRITE SOLICITUD-REG.
017500
017550*> CASO 2: SOLICITUD DE IMPORTE SUPERIOR AL UMBRAL DE 100.000,00
017560*> DE CCA02 (REGLA DE IMPORTE ALTO) - DEBE RECHAZARSE POR FRAUDE.
017600     MOVE SPACES TO SOLICITUD-REG.
017700     MOVE "M0000000001"            TO SOL-NUMERO-TITULAR.
017800     MOVE 150000.00                TO SOL-IMPORTE.
017900     MOVE "JOYERIA DEL PILAR"      TO SOL-NOMBRE-COMERCIO.
018000     MOVE "RETAIL"                 TO SOL-CATEGORIA-COMERCIO.
018100     WRITE SOLICITUD-REG.
018200
018250*> CASO 3: CATEGORIA DE COMERCIO DE RIESGO, TAL Y COMO LLEGA DEL
018260*> SISTEMA ORIGEN (EN MINUSCULAS Y CON UN ESPACIO DELANTE Y
018270*> DETRAS) - DEBE RECHAZARSE POR FRAUDE TRAS PASAR A MAYUSCULAS
018280*> EN CCA02 (VER LA NOTA DE MODIFICACION 1992-05-08).
018300     MOVE SPACES TO SOLICITUD-REG.
018400     MOVE "M0000000001"            TO SOL-NUMERO-TITULAR.
018500     MOVE 8000.00                  TO SOL-IMPORTE.
018600     MOVE "CASINO GRAN VIA"        TO SOL-NOMBRE-COMERCIO.
018700     MOVE " gambling "             TO SOL-CATEGORIA-COMERCIO.
018800     WRITE SOLICITUD-REG.
018900
018950*> CASO 4: IMPORTE SUPERIOR AL CREDITO DISPONIBLE DEL TITULAR M2
018960*> (DISPONIBLE 5.000,00, SE PIDEN 9.000,00) - DEBE RECHAZARSE POR
018970*> LIMITE, NO POR FRAUDE (VER NOTA DE MODIFICACION 1996-04-22).
019000     MOVE SPACES TO SOLICITUD-REG.
019100     MOVE "M0000000002"            TO SOL-NUMERO-TITULAR.
019200     MOVE 9000.00                  TO SOL-IMPORTE.
019300     MOVE "ELECTRODOMESTICOS EBRO" TO SOL-NOMBRE-COMERCIO.
019400     MOVE "RETAIL"                 TO SOL-CATEGORIA-COMERCIO.
019500     WRITE SOLICITUD-REG.
019600
019650*> CASO 5: TITULAR M0000000009 NO EXISTE EN TITULARES-PRUEBA; AL
019660*> NO ENCONTRARLO, 0400-LOCALIZAR-TITULAR DE CCA01 CONSTRUYE EL
019670*> TITULAR FICTICIO DOCUMENTADO EN LA CABECERA DE CCA01 (ACTIVO,
019680*> LIMITE 500.000,00, SALDO 100.000,00) - DEBE APROBARSE.
019700     MOVE SPACES TO SOLICITUD-REG.
019800     MOVE "M0000000009"            TO SOL-NUMERO-TITULAR.
019900     MOVE 5000.00                  TO SOL-IMPORTE.
020000     MOVE "VIAJES MONCAYO"         TO SOL-NOMBRE-COMERCIO.
020100     MOVE "TRAVEL"                 TO SOL-CATEGORIA-COMERCIO.
020200     WRITE SOLICITUD-REG.
020300
020310*> SE CIERRA NADA MAS TERMINAR DE ESCRIBIR LAS CINCO SOLICITUDES;
020320*> CCA09 NO VUELVE A ABRIR SOLICITU.DAT, ES CCA01 QUIEN LO LEE
020330*> DESPUES COMO FICHERO DE ENTRADA DE SU PROPIA EJECUCION.
020400     CLOSE F-SOLICITUDES.
020500 0200-EXIT.
020600     EXIT.
020610
020620*****************************************************************
020630* ERROR DE APERTURA DE SOLICITU.DAT: SE LLEGA POR GO TO DESDE    *
020640* 0200-CARGAR-SOLICITUDES.  TITULARES.DAT YA SE CERRO AL FINAL   *
020650* DE 0100-CARGAR-TITULARES, ASI QUE NO HAY NADA MAS QUE CERRAR.  *
020660*****************************************************************
020670 0290-ERROR-APERTURA.
020680     DISPLAY "CCA09 - ERROR AL ABRIR SOLICITU.DAT: " FS-SOLICITUDES.
020690     STOP RUN.
